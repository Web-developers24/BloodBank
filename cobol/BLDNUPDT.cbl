000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  BLDNUPDT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/94.
000600 DATE-COMPILED. 03/14/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  CHANGE LOG                                                    *
001100*  03/14/94-JS  ORIGINAL WRITE-UP.  POSTS THE DONATION-INTAKE     *
001200*               BATCH PRODUCED BY BLDNEDIT -- WRITES THE          *
001300*               DONATION-RECORD LOG AND ROLLS LAST-DONATION-DATE  *
001400*               / TOTAL-DONATIONS INTO THE DONOR MASTER.          *
001500*  10/02/95-MM  DONMSTR IS FLAT SEQUENTIAL ON THIS BOX -- NO VSAM*
001600*               RANDOM ACCESS. THE WHOLE MASTER IS LOADED INTO   *
001700*               THE DONOR-TABLE BELOW, UPDATED IN PLACE, AND     *
001800*               REWRITTEN WHOLE AT END-OF-JOB.                   *
001900*  02/11/97-MM  DONATION-VOLUME-ML NOW DEFAULTS TO 450 RATHER     *
002000*               THAN BEING LEFT ZERO WHEN THE INTAKE SCREEN       *
002100*               DOESN'T SUPPLY ONE (REQUEST #1644).               *
002200*  01/27/99-KT  Y2K REVIEW -- ALL DATE FIELDS ARE CCYYMMDD.  NO   *
002300*               WINDOWING LOGIC NEEDED, CONFIRMED WITH QA.        *
002400******************************************************************
002500
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT SYSOUT
003300     ASSIGN TO UT-S-SYSOUT
003400       ORGANIZATION IS SEQUENTIAL.
003500
003600     SELECT DONEDIT
003700     ASSIGN TO UT-S-DONEDIT
003800       ACCESS MODE IS SEQUENTIAL
003900       FILE STATUS IS OFCODE.
004000
004100     SELECT DONTLOG
004200     ASSIGN TO UT-S-DONTLOG
004300       ACCESS MODE IS SEQUENTIAL
004400       FILE STATUS IS OFCODE.
004500
004600     SELECT DONMSTR
004700     ASSIGN TO UT-S-DONMSTR
004800       ACCESS MODE IS SEQUENTIAL
004900       FILE STATUS IS OFCODE.
005000
005100     SELECT DONMSTR-OUT
005200     ASSIGN TO UT-S-DONMOUT
005300       ACCESS MODE IS SEQUENTIAL
005400       FILE STATUS IS OFCODE.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  SYSOUT
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 100 CHARACTERS
006200     BLOCK CONTAINS 0 RECORDS
006300     DATA RECORD IS SYSOUT-REC.
006400 01  SYSOUT-REC  PIC X(100).
006500
006600****** GOOD DONATION-INTAKE TRANSACTIONS FROM BLDNEDIT.
006700 FD  DONEDIT
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 160 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS DONATION-INTAKE-REC-EDIT.
007300 01  DONATION-INTAKE-REC-EDIT PIC X(160).
007400
007500****** DONATION LOG -- APPEND ONE DONATION-RECORD PER UNIT TAKEN.
007600 FD  DONTLOG
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 80 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS DONATION-REC.
008200 COPY BBDONTR.
008300
008400 FD  DONMSTR
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 500 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS DONOR-REC.
009000 COPY BBDONOR.
009100
009200****** REWRITTEN WHOLE DONOR MASTER -- REPLACES DONMSTR AT THE
009300****** END OF THE RUN (SEE 900-REWRITE-DONOR-MSTR).
009400 FD  DONMSTR-OUT
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 500 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS DONOR-OUT-REC.
010000 01  DONOR-OUT-REC               PIC X(500).
010100
010200 WORKING-STORAGE SECTION.
010300
010400 01  FILE-STATUS-CODES.
010500     05  OFCODE                  PIC X(2).
010600         88 CODE-WRITE    VALUE SPACES.
010700
010800****** LAYOUT OF THE DETAIL TRANSACTION COMING OFF DONEDIT.
010900 01  DONATION-INTAKE-REC.
011000     05  TXN-RECORD-TYPE             PIC X(01).
011100         88  TRAILER-REC  VALUE "T".
011200         88  DETAIL-REC   VALUE "D".
011300     05  TXN-DONOR-ID                PIC 9(09).
011400     05  TXN-WEIGHT-KG               PIC 9(03)V9(1).
011500     05  TXN-HEIGHT-CM               PIC 9(03).
011600     05  TXN-HEMOGLOBIN              PIC 9(02)V9(1).
011700     05  TXN-COMPONENT-TYPE          PIC X(12).
011800     05  TXN-CONDITION-COUNT         PIC 9(02).
011900     05  TXN-CONDITION OCCURS 5 TIMES
012000                                     PIC X(20).
012100     05  FILLER                      PIC X(07).
012200
012300 01  WS-TRAILER-REC.
012400     05  FILLER                      PIC X(01).
012500     05  IN-RECORD-COUNT             PIC 9(09).
012600     05  FILLER                      PIC X(150).
012700
012800****** WHOLE-FILE TABLE LOAD OF THE DONOR MASTER -- UPDATED IN
012900****** PLACE AS EACH DONATION POSTS, REWRITTEN WHOLE AT THE END.
013000 01  DONOR-TABLE-AREA.
013100     05  DONOR-TABLE-ROW OCCURS 20000 TIMES
013200             INDEXED BY DONOR-IDX.
013300         10  TBL-DONOR-REC           PIC X(500).
013400*        SEARCH KEY VIEW OF THE ROW -- AVOIDS MOVING THE WHOLE
013500*        500-BYTE ROW OUT JUST TO TEST THE DONOR-ID DURING THE
013600*        SEARCH IN 210-SEARCH-DONOR-TABLE.
013700         10  TBL-DONOR-ID  REDEFINES TBL-DONOR-REC PIC 9(09).
013800
013900 01  TABLE-CTL.
014000     05  DONOR-TABLE-COUNT           PIC 9(07) COMP.
014100     05  MORE-MASTER-SW              PIC X(01) VALUE "Y".
014200         88  NO-MORE-MASTER  VALUE "N".
014300     05  DONOR-FOUND-SW              PIC X(01) VALUE "N".
014400         88  DONOR-WAS-FOUND  VALUE "Y".
014500
014600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
014700     05  RECORDS-READ                PIC 9(9) COMP.
014800     05  RECORDS-WRITTEN             PIC 9(7) COMP.
014900     05  DONATIONS-POSTED            PIC 9(7) COMP.
015000     05  WS-SUB                      PIC 9(02) COMP.
015100
015200 01  FLAGS-AND-SWITCHES.
015300     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
015400         88  NO-MORE-DATA  VALUE "N".
015500
015600 01  WS-TODAY                       PIC 9(08).
015700 01  DONATION-NBR-SEED               PIC 9(09) VALUE ZERO.
015800
015900 COPY BBABEND.
016000
016100 PROCEDURE DIVISION.
016200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016300     PERFORM 100-MAINLINE THRU 100-EXIT
016400             UNTIL NO-MORE-DATA OR TRAILER-REC.
016500     PERFORM 999-CLEANUP THRU 999-EXIT.
016600     MOVE +0 TO RETURN-CODE.
016700     GOBACK.
016800
016900 000-HOUSEKEEPING.
017000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017100     DISPLAY "******** BEGIN JOB BLDNUPDT ********".
017200     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
017300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
017400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017500     PERFORM 050-LOAD-DONOR-TABLE THRU 050-EXIT.
017600     PERFORM 900-READ-DONEDIT THRU 900-EXIT.
017700     IF NO-MORE-DATA
017800         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
017900         GO TO 1000-ABEND-RTN.
018000 000-EXIT.
018100     EXIT.
018200
018300 050-LOAD-DONOR-TABLE.
018400     MOVE ZERO TO DONOR-TABLE-COUNT.
018500     PERFORM 060-READ-DONOR-MSTR THRU 060-EXIT
018600         UNTIL NO-MORE-MASTER.
018700 050-EXIT.
018800     EXIT.
018900
019000 060-READ-DONOR-MSTR.
019100     READ DONMSTR INTO TBL-DONOR-REC(DONOR-TABLE-COUNT + 1)
019200         AT END
019300             MOVE "N" TO MORE-MASTER-SW
019400             GO TO 060-EXIT
019500     END-READ.
019600     ADD 1 TO DONOR-TABLE-COUNT.
019700 060-EXIT.
019800     EXIT.
019900
020000 100-MAINLINE.
020100     MOVE "100-MAINLINE" TO PARA-NAME.
020200     PERFORM 200-POST-DONATION THRU 200-EXIT.
020300     ADD +1 TO RECORDS-WRITTEN.
020400     PERFORM 900-READ-DONEDIT THRU 900-EXIT.
020500 100-EXIT.
020600     EXIT.
020700
020800 200-POST-DONATION.
020900     MOVE "200-POST-DONATION" TO PARA-NAME.
021000     MOVE "N" TO DONOR-FOUND-SW.
021100     PERFORM 210-SEARCH-DONOR-TABLE THRU 210-EXIT.
021200
021300     IF NOT DONOR-WAS-FOUND
021400         MOVE "** DONOR VANISHED BETWEEN EDIT AND UPDATE"
021500                                TO ABEND-REASON
021600         MOVE TXN-DONOR-ID      TO ACTUAL-VAL
021700         GO TO 1000-ABEND-RTN.
021800
021900     PERFORM 300-WRITE-DONATION-REC THRU 300-EXIT.
022000     PERFORM 400-UPDATE-DONOR-TABLE THRU 400-EXIT.
022100 200-EXIT.
022200     EXIT.
022300
022400*    MOVES THE CANDIDATE ROW INTO THE DONMSTR FD RECORD SO THE
022500*    SEARCH KEY AND, LATER, THE UPDATE FIELDS ARE PLAIN
022600*    DONOR-REC NAMES -- SAME SCRATCH-RECORD TRICK BLSTKINT USES
022700*    ON STOCK-REC AGAINST ITS OWN TABLE.
022800 210-SEARCH-DONOR-TABLE.
022900     SET DONOR-IDX TO 1.
023000     SEARCH DONOR-TABLE-ROW
023100         AT END
023200             CONTINUE
023300         WHEN TXN-DONOR-ID = TBL-DONOR-ID(DONOR-IDX)
023400             MOVE TBL-DONOR-REC(DONOR-IDX) TO DONOR-REC
023500             MOVE "Y" TO DONOR-FOUND-SW
023600     END-SEARCH.
023700 210-EXIT.
023800     EXIT.
023900
024000 300-WRITE-DONATION-REC.
024100     MOVE "300-WRITE-DONATION-REC" TO PARA-NAME.
024200     ADD 1 TO DONATION-NBR-SEED.
024300     MOVE DONATION-NBR-SEED TO DONATION-ID.
024400     MOVE TXN-DONOR-ID TO DONATION-DONOR-ID.
024500     MOVE WS-TODAY TO DONATION-DATE.
024600     MOVE DONOR-BLOOD-GROUP TO DONATION-BLOOD-GROUP.
024700
024800     IF TXN-COMPONENT-TYPE = SPACES
024900         MOVE "WHOLE_BLOOD " TO DONATION-COMPONENT-TYPE
025000     ELSE
025100         MOVE TXN-COMPONENT-TYPE TO DONATION-COMPONENT-TYPE.
025200
025300     MOVE 450 TO DONATION-VOLUME-ML.                              021197MM
025400     MOVE "COMPLETED   " TO DONATION-STATUS.
025500     WRITE DONATION-REC.
025600     ADD 1 TO DONATIONS-POSTED.
025700 300-EXIT.
025800     EXIT.
025900
026000*    DONOR-REC WAS LOADED FROM THE TABLE ROW BY 210 ABOVE -- BUMP
026100*    IT IN THE SCRATCH RECORD, THEN MOVE IT BACK INTO THE ROW SO
026200*    950-REWRITE-DONOR-MSTR PICKS UP THE CHANGE AT END OF JOB.
026300 400-UPDATE-DONOR-TABLE.
026400     MOVE "400-UPDATE-DONOR-TABLE" TO PARA-NAME.
026500     MOVE WS-TODAY TO DONOR-LAST-DONATION-DATE.
026600     ADD 1 TO DONOR-TOTAL-DONATIONS.
026700     MOVE DONOR-REC TO TBL-DONOR-REC(DONOR-IDX).
026800 400-EXIT.
026900     EXIT.
027000
027100 800-OPEN-FILES.
027200     MOVE "800-OPEN-FILES" TO PARA-NAME.
027300     OPEN INPUT DONEDIT, DONMSTR.
027400     OPEN OUTPUT DONTLOG, SYSOUT, DONMSTR-OUT.
027500 800-EXIT.
027600     EXIT.
027700
027800 850-CLOSE-FILES.
027900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
028000     CLOSE DONEDIT, DONMSTR, DONTLOG, SYSOUT, DONMSTR-OUT.
028100 850-EXIT.
028200     EXIT.
028300
028400 900-READ-DONEDIT.
028500     READ DONEDIT INTO DONATION-INTAKE-REC
028600         AT END MOVE "N" TO MORE-DATA-SW
028700         GO TO 900-EXIT
028800     END-READ.
028900     ADD +1 TO RECORDS-READ.
029000     IF TRAILER-REC
029100         MOVE DONATION-INTAKE-REC TO WS-TRAILER-REC.
029200 900-EXIT.
029300     EXIT.
029400
029500 999-CLEANUP.
029600     MOVE "999-CLEANUP" TO PARA-NAME.
029700     PERFORM 950-REWRITE-DONOR-MSTR THRU 950-EXIT
029800         VARYING DONOR-IDX FROM 1 BY 1
029900         UNTIL DONOR-IDX > DONOR-TABLE-COUNT.
030000
030100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
030200
030300     DISPLAY "** INTAKE RECORDS READ **".
030400     DISPLAY RECORDS-READ.
030500     DISPLAY "** DONATIONS POSTED **".
030600     DISPLAY DONATIONS-POSTED.
030700     DISPLAY "******** NORMAL END OF JOB BLDNUPDT ********".
030800 999-EXIT.
030900     EXIT.
031000
031100 950-REWRITE-DONOR-MSTR.
031200     WRITE DONOR-OUT-REC FROM TBL-DONOR-REC(DONOR-IDX).
031300 950-EXIT.
031400     EXIT.
031500
031600 1000-ABEND-RTN.
031700     WRITE SYSOUT-REC FROM ABEND-REC.
031800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
031900     DISPLAY "*** ABNORMAL END OF JOB - BLDNUPDT ***" UPON CONSOLE.
032000     DIVIDE ZERO-VAL INTO ONE-VAL.
