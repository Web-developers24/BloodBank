000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BLSTKSWP.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 05/11/94.
000700 DATE-COMPILED. 05/11/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*  CHANGE LOG                                                    *
001200*  05/11/94-JS  ORIGINAL WRITE-UP. LOADS THE STOCK MASTER, SWEEPS*
001300*               IT FOR EXPIRED/LOW/EXPIRING UNITS, THEN PRINTS   *
001400*               THE INVENTORY SUMMARY AND ALERTS REPORTS.        *
001500*  02/03/96-MM  EXPIRED SWEEP NOW REWRITES STOCK-STATUS BEFORE    *
001600*               THE SUMMARY TOTAL IS TAKEN, NOT AFTER -- EXPIRED  *
001700*               UNITS WERE STILL COUNTING AS ON-HAND IN THE      *
001800*               SUMMARY REPORT (REQUEST #1390).                  *
001900*  08/14/98-MM  LOW-STOCK/EXPIRING-SOON THRESHOLDS PULLED OUT TO  *
002000*               77-LEVELS AT THE TOP OF WORKING-STORAGE SO THE   *
002100*               NEXT PERSON DOESN'T HAVE TO HUNT THROUGH 300/400  *
002200*               TO CHANGE THEM.                                  *
002300*  01/27/99-KT  Y2K REVIEW -- ALL DATE FIELDS ARE CCYYMMDD.  NO   *
002400*               WINDOWING LOGIC NEEDED, CONFIRMED WITH QA.        *
002500******************************************************************
002600*  THE STOCK MASTER IS LOADED WHOLE INTO THE TABLE BELOW, SWEPT   *
002700*  IN PLACE, THEN REWRITTEN WHOLE SO EXPIRED-STATUS CHANGES STICK *
002800*  FOR THE NEXT RUN -- SAME SHAPE AS THE DONOR TABLE IN BLDNUPDT. *
002900*  ALERTS ARE EMITTED LOW_STOCK, EXPIRING_SOON, EXPIRED -- THAT   *
003000*  IS THE ORDER BLOOD-DRIVE WANTS THEM READ OFF THE REPORT, NOT   *
003100*  THE ORDER THE SWEEP ITSELF DETECTS THEM IN (THE SWEEP CATCHES  *
003200*  EXPIRED FIRST SO THE SUMMARY TOTAL IS RIGHT) -- DO NOT         *
003300*  "SIMPLIFY" THESE TWO ORDERS TO MATCH.                          *
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS NEXT-PAGE.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SYSOUT
004600     ASSIGN TO UT-S-SYSOUT
004700       ORGANIZATION IS SEQUENTIAL.
004800
004900     SELECT STOCKMSTR
005000     ASSIGN TO UT-S-STOCKMST
005100       ACCESS MODE IS SEQUENTIAL
005200       FILE STATUS IS OFCODE.
005300
005400     SELECT STOCKMSTR-OUT
005500     ASSIGN TO UT-S-STOCKOUT
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS OFCODE.
005800
005900     SELECT SUMMARY-RPT
006000     ASSIGN TO UT-S-STKSUMM
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS OFCODE.
006300
006400     SELECT ALERTS-RPT
006500     ASSIGN TO UT-S-STKALRT
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS OFCODE.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  SYSOUT
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 100 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS SYSOUT-REC.
007700 01  SYSOUT-REC  PIC X(100).
007800
007900 FD  STOCKMSTR
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 200 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS STOCK-REC.
008500 COPY BBSTOCK.
008600
008700 FD  STOCKMSTR-OUT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 200 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS STOCK-OUT-REC.
009300 01  STOCK-OUT-REC                   PIC X(200).
009400
009500 FD  SUMMARY-RPT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 132 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS SUMM-RPT-REC.
010100 01  SUMM-RPT-REC  PIC X(132).
010200
010300 FD  ALERTS-RPT
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 132 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS ALRT-RPT-REC.
010900 01  ALRT-RPT-REC  PIC X(132).
011000
011100 WORKING-STORAGE SECTION.
011200
011300 01  FILE-STATUS-CODES.
011400     05  OFCODE                      PIC X(2).
011500         88 CODE-WRITE    VALUE SPACES.
011600
011700*  ALERT THRESHOLDS -- SEE 08/14/98 CHANGE-LOG ENTRY ABOVE.
011800 77  LOW-STOCK-THRESHOLD              PIC 9(02) COMP VALUE 5.
011900 77  EXPIRY-WARNING-DAYS              PIC 9(02) COMP VALUE 7.
012000
012100 01  STOCK-TABLE-AREA.
012200     05  STOCK-TABLE-ROW OCCURS 20000 TIMES
012300             INDEXED BY STOCK-IDX.
012400         10  TBL-STOCK-REC            PIC X(200).
012500
012600 01  TABLE-CTL.
012700     05  STOCK-TABLE-COUNT            PIC 9(07) COMP.
012800     05  MORE-MASTER-SW               PIC X(01) VALUE "Y".
012900         88  NO-MORE-MASTER  VALUE "N".
013000
013100 COPY BBCOMPAT.
013200
013300 01  SUMM-LINE.
013400     05  SUMM-GROUP-O                 PIC X(05).
013500     05  FILLER                       PIC X(03) VALUE SPACES.
013600     05  SUMM-UNITS-O                 PIC Z(6)9.
013700     05  FILLER                       PIC X(116) VALUE SPACES.
013800
013900 01  ALRT-LINE.
014000     05  ALRT-TYPE-O                  PIC X(14).
014100     05  ALRT-GROUP-O                 PIC X(05).
014200     05  FILLER                       PIC X(01) VALUE SPACE.
014300     05  ALRT-COMPONENT-O             PIC X(12).
014400     05  FILLER                       PIC X(01) VALUE SPACE.
014500     05  ALRT-MESSAGE-O                PIC X(99).
014600
014700 01  WS-BLANK-LINE                   PIC X(132) VALUE SPACES.
014800
014900 01  GROUP-TOTALS-TABLE.
015000     05  GROUP-TOTAL-ROW OCCURS 8 TIMES INDEXED BY GRP-IDX.
015100         10  GRP-TOTAL-UNITS          PIC 9(07) COMP.
015200
015300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015400     05  RECORDS-READ                 PIC 9(9) COMP.
015500     05  RECORDS-WRITTEN              PIC 9(7) COMP.
015600     05  EXPIRED-COUNT                PIC 9(7) COMP.
015700     05  LOW-STOCK-COUNT              PIC 9(7) COMP.
015800     05  EXPIRING-SOON-COUNT          PIC 9(7) COMP.
015900
016000 01  WS-TODAY                        PIC 9(08).
016100 01  WS-WARNING-DATE                 PIC 9(08).
016200
016300*    LOCAL COPY OF BLDATMTH'S LINKAGE RECORD.
016400 01  DATMTH-CALL-REC.
016500     05  DATMTH-FN-SW                 PIC X.
016600     05  DATMTH-DATE-1                PIC 9(08).
016700     05  DATMTH-DATE-2                PIC 9(08).
016800     05  DATMTH-NBR-DAYS              PIC S9(05) COMP.
016900     05  DATMTH-RESULT-DATE           PIC 9(08).
017000 01  WS-CALL-RET-CODE                PIC S9(04) COMP.
017100
017200 COPY BBABEND.
017300
017400 PROCEDURE DIVISION.
017500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017600     PERFORM 200-SWEEP-TABLE THRU 200-EXIT
017700         VARYING STOCK-IDX FROM 1 BY 1
017800         UNTIL STOCK-IDX > STOCK-TABLE-COUNT.
017900     PERFORM 600-WRITE-ALERTS THRU 600-EXIT.
018000     PERFORM 700-WRITE-SUMMARY THRU 700-EXIT.
018100     PERFORM 999-CLEANUP THRU 999-EXIT.
018200     MOVE +0 TO RETURN-CODE.
018300     GOBACK.
018400
018500 000-HOUSEKEEPING.
018600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018700     DISPLAY "******** BEGIN JOB BLSTKSWP ********".
018800     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
018900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, GROUP-TOTALS-TABLE.
019000
019100     MOVE "D" TO DATMTH-FN-SW.
019200     MOVE WS-TODAY TO DATMTH-DATE-1.
019300     MOVE EXPIRY-WARNING-DAYS TO DATMTH-NBR-DAYS.
019400     CALL "BLDATMTH" USING DATMTH-CALL-REC, WS-CALL-RET-CODE.
019500     MOVE DATMTH-RESULT-DATE TO WS-WARNING-DATE.
019600
019700     OPEN INPUT STOCKMSTR.
019800     OPEN OUTPUT STOCKMSTR-OUT, SUMMARY-RPT, ALERTS-RPT, SYSOUT.
019900     PERFORM 050-LOAD-STOCK-TABLE THRU 050-EXIT.
020000     IF STOCK-TABLE-COUNT = ZERO
020100         MOVE "EMPTY STOCK MASTER FILE" TO ABEND-REASON
020200         GO TO 1000-ABEND-RTN.
020300 000-EXIT.
020400     EXIT.
020500
020600 050-LOAD-STOCK-TABLE.
020700     MOVE "050-LOAD-STOCK-TABLE" TO PARA-NAME.
020800     MOVE "Y" TO MORE-MASTER-SW.
020900     PERFORM 060-READ-STOCK-MSTR THRU 060-EXIT
021000             UNTIL NO-MORE-MASTER.
021100 050-EXIT.
021200     EXIT.
021300
021400 060-READ-STOCK-MSTR.
021500     READ STOCKMSTR
021600         AT END MOVE "N" TO MORE-MASTER-SW
021700         GO TO 060-EXIT
021800     END-READ.
021900     ADD 1 TO STOCK-TABLE-COUNT.
022000     ADD 1 TO RECORDS-READ.
022100     MOVE STOCK-REC TO TBL-STOCK-REC(STOCK-TABLE-COUNT).
022200 060-EXIT.
022300     EXIT.
022400
022500 200-SWEEP-TABLE.
022600     MOVE "200-SWEEP-TABLE" TO PARA-NAME.
022700     MOVE TBL-STOCK-REC(STOCK-IDX) TO STOCK-REC.
022800
022900     IF NOT STOCK-AVAILABLE
023000         GO TO 200-EXIT.
023100
023200     IF STOCK-EXPIRY-DATE < WS-TODAY
023300         PERFORM 300-EXPIRE-UNIT THRU 300-EXIT
023400         GO TO 200-EXIT.
023500
023600     IF STOCK-UNITS-AVAILABLE < LOW-STOCK-THRESHOLD
023700         PERFORM 400-FLAG-LOW-STOCK THRU 400-EXIT.
023800
023900     IF STOCK-EXPIRY-DATE < WS-WARNING-DATE
024000         PERFORM 500-FLAG-EXPIRING-SOON THRU 500-EXIT.
024100
024200*    STILL AVAILABLE AFTER THE ABOVE -- COUNT IT IN ITS GROUP.
024300     PERFORM 250-ADD-TO-GROUP-TOTAL THRU 250-EXIT.
024400 200-EXIT.
024500     EXIT.
024600
024700 250-ADD-TO-GROUP-TOTAL.
024800     MOVE "250-ADD-TO-GROUP-TOTAL" TO PARA-NAME.
024900     SET BG-IDX TO 1.
025000     SEARCH BG-TABLE-ROW
025100         AT END
025200             MOVE "UNKNOWN BLOOD GROUP ON STOCK RECORD"
025300                 TO ABEND-REASON
025400             MOVE STOCK-BLOOD-GROUP TO ACTUAL-VAL
025500             GO TO 1000-ABEND-RTN
025600         WHEN BG-GROUP-CODE(BG-IDX) = STOCK-BLOOD-GROUP
025700             ADD STOCK-UNITS-AVAILABLE
025800                 TO GRP-TOTAL-UNITS(BG-IDX)
025900     END-SEARCH.
026000 250-EXIT.
026100     EXIT.
026200
026300 300-EXPIRE-UNIT.                                                 020396MM
026400     MOVE "300-EXPIRE-UNIT" TO PARA-NAME.
026500     MOVE "EXPIRED   " TO STOCK-STATUS.
026600     MOVE STOCK-REC TO TBL-STOCK-REC(STOCK-IDX).
026700     ADD 1 TO EXPIRED-COUNT.
026800 300-EXIT.
026900     EXIT.
027000
027100 400-FLAG-LOW-STOCK.                                              081498MM
027200     MOVE "400-FLAG-LOW-STOCK" TO PARA-NAME.
027300     ADD 1 TO LOW-STOCK-COUNT.
027400 400-EXIT.
027500     EXIT.
027600
027700 500-FLAG-EXPIRING-SOON.                                          081498MM
027800     MOVE "500-FLAG-EXPIRING-SOON" TO PARA-NAME.
027900     ADD 1 TO EXPIRING-SOON-COUNT.
028000 500-EXIT.
028100     EXIT.
028200
028300 600-WRITE-ALERTS.
028400     MOVE "600-WRITE-ALERTS" TO PARA-NAME.
028500*    RE-SCAN THE SWEPT TABLE, LOW_STOCK FIRST, THEN
028600*    EXPIRING_SOON, THEN EXPIRED -- SEE BANNER COMMENT ABOVE.
028700     PERFORM 610-SCAN-LOW-STOCK THRU 610-EXIT
028800         VARYING STOCK-IDX FROM 1 BY 1
028900         UNTIL STOCK-IDX > STOCK-TABLE-COUNT.
029000     DISPLAY "** LOW_STOCK ALERT COUNT **".
029100     DISPLAY LOW-STOCK-COUNT.
029200
029300     PERFORM 620-SCAN-EXPIRING-SOON THRU 620-EXIT
029400         VARYING STOCK-IDX FROM 1 BY 1
029500         UNTIL STOCK-IDX > STOCK-TABLE-COUNT.
029600     DISPLAY "** EXPIRING_SOON ALERT COUNT **".
029700     DISPLAY EXPIRING-SOON-COUNT.
029800
029900     PERFORM 630-SCAN-EXPIRED THRU 630-EXIT
030000         VARYING STOCK-IDX FROM 1 BY 1
030100         UNTIL STOCK-IDX > STOCK-TABLE-COUNT.
030200     DISPLAY "** EXPIRED ALERT COUNT **".
030300     DISPLAY EXPIRED-COUNT.
030400 600-EXIT.
030500     EXIT.
030600
030700 610-SCAN-LOW-STOCK.
030800     MOVE TBL-STOCK-REC(STOCK-IDX) TO STOCK-REC.
030900     IF STOCK-AVAILABLE
031000        AND STOCK-EXPIRY-DATE NOT < WS-TODAY
031100        AND STOCK-UNITS-AVAILABLE < LOW-STOCK-THRESHOLD
031200         MOVE "LOW_STOCK     " TO ALRT-TYPE-O
031300         MOVE STOCK-BLOOD-GROUP TO ALRT-GROUP-O
031400         MOVE STOCK-COMPONENT-TYPE TO ALRT-COMPONENT-O
031500         MOVE SPACES TO ALRT-MESSAGE-O
031600         MOVE "LOW STOCK - ONLY " TO ALRT-MESSAGE-O(1:17)
031700         MOVE STOCK-UNITS-AVAILABLE TO ALRT-MESSAGE-O(18:7)
031800         MOVE " UNIT(S) OF " TO ALRT-MESSAGE-O(25:12)
031900         MOVE STOCK-BLOOD-GROUP TO ALRT-MESSAGE-O(37:5)
032000         MOVE STOCK-COMPONENT-TYPE TO ALRT-MESSAGE-O(43:12)
032100         MOVE " ON HAND" TO ALRT-MESSAGE-O(56:8)
032200         WRITE ALRT-RPT-REC FROM ALRT-LINE.
032300 610-EXIT.
032400     EXIT.
032500
032600 620-SCAN-EXPIRING-SOON.
032700     MOVE TBL-STOCK-REC(STOCK-IDX) TO STOCK-REC.
032800     IF STOCK-AVAILABLE
032900        AND STOCK-EXPIRY-DATE NOT < WS-TODAY
033000        AND STOCK-EXPIRY-DATE < WS-WARNING-DATE
033100         MOVE "EXPIRING_SOON " TO ALRT-TYPE-O
033200         MOVE STOCK-BLOOD-GROUP TO ALRT-GROUP-O
033300         MOVE STOCK-COMPONENT-TYPE TO ALRT-COMPONENT-O
033400         MOVE SPACES TO ALRT-MESSAGE-O
033500         MOVE "EXPIRING SOON - UNIT OF " TO ALRT-MESSAGE-O(1:24)
033600         MOVE STOCK-BLOOD-GROUP TO ALRT-MESSAGE-O(25:5)
033700         MOVE STOCK-COMPONENT-TYPE TO ALRT-MESSAGE-O(31:12)
033800         MOVE " EXPIRES " TO ALRT-MESSAGE-O(43:9)
033900         MOVE STOCK-EXPIRY-DATE TO ALRT-MESSAGE-O(52:8)
034000         WRITE ALRT-RPT-REC FROM ALRT-LINE.
034100 620-EXIT.
034200     EXIT.
034300
034400 630-SCAN-EXPIRED.
034500     MOVE TBL-STOCK-REC(STOCK-IDX) TO STOCK-REC.
034600     IF STOCK-EXPIRED-FLG
034700         MOVE "EXPIRED       " TO ALRT-TYPE-O
034800         MOVE STOCK-BLOOD-GROUP TO ALRT-GROUP-O
034900         MOVE STOCK-COMPONENT-TYPE TO ALRT-COMPONENT-O
035000         MOVE SPACES TO ALRT-MESSAGE-O
035100         MOVE "EXPIRED - UNIT OF " TO ALRT-MESSAGE-O(1:18)
035200         MOVE STOCK-BLOOD-GROUP TO ALRT-MESSAGE-O(19:5)
035300         MOVE STOCK-COMPONENT-TYPE TO ALRT-MESSAGE-O(25:12)
035400         MOVE " EXPIRED " TO ALRT-MESSAGE-O(37:9)
035500         MOVE STOCK-EXPIRY-DATE TO ALRT-MESSAGE-O(46:8)
035600         WRITE ALRT-RPT-REC FROM ALRT-LINE.
035700 630-EXIT.
035800     EXIT.
035900
036000 700-WRITE-SUMMARY.
036100     MOVE "700-WRITE-SUMMARY" TO PARA-NAME.
036200     PERFORM 710-WRITE-SUMMARY-LINE THRU 710-EXIT
036300         VARYING BG-IDX FROM 1 BY 1
036400         UNTIL BG-IDX > 8.
036500 700-EXIT.
036600     EXIT.
036700
036800 710-WRITE-SUMMARY-LINE.
036900     MOVE SPACES TO SUMM-LINE.
037000     MOVE BG-GROUP-CODE(BG-IDX) TO SUMM-GROUP-O.
037100     MOVE GRP-TOTAL-UNITS(BG-IDX) TO SUMM-UNITS-O.
037200     WRITE SUMM-RPT-REC FROM SUMM-LINE.
037300 710-EXIT.
037400     EXIT.
037500
037600 800-CLOSE-FILES.
037700     MOVE "800-CLOSE-FILES" TO PARA-NAME.
037800     CLOSE STOCKMSTR, STOCKMSTR-OUT, SUMMARY-RPT, ALERTS-RPT,
037900           SYSOUT.
038000 800-EXIT.
038100     EXIT.
038200
038300 950-REWRITE-STOCK-MSTR.
038400     MOVE TBL-STOCK-REC(STOCK-IDX) TO STOCK-OUT-REC.
038500     WRITE STOCK-OUT-REC.
038600 950-EXIT.
038700     EXIT.
038800
038900 999-CLEANUP.
039000     MOVE "999-CLEANUP" TO PARA-NAME.
039100     PERFORM 950-REWRITE-STOCK-MSTR THRU 950-EXIT
039200         VARYING STOCK-IDX FROM 1 BY 1
039300         UNTIL STOCK-IDX > STOCK-TABLE-COUNT.
039400     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
039500
039600     DISPLAY "** STOCK RECORDS READ **".
039700     DISPLAY RECORDS-READ.
039800     DISPLAY "** EXPIRED THIS RUN **".
039900     DISPLAY EXPIRED-COUNT.
040000     DISPLAY "******** NORMAL END OF JOB BLSTKSWP ********".
040100 999-EXIT.
040200     EXIT.
040300
040400 1000-ABEND-RTN.
040500     WRITE SYSOUT-REC FROM ABEND-REC.
040600     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
040700     DISPLAY "*** ABNORMAL END OF JOB - BLSTKSWP ***" UPON CONSOLE.
040800     DIVIDE ZERO-VAL INTO ONE-VAL.
