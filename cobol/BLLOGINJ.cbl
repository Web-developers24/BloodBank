000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  BLLOGINJ.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 08/22/94.
000600 DATE-COMPILED. 08/22/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  CHANGE LOG                                                    *
001100*  08/22/94-JS  ORIGINAL WRITE-UP. LOADS THE USER MASTER WHOLE   *
001200*               INTO A TABLE, THEN WALKS A BATCH OF              *
001300*               LOGIN/PASSWORD-CHANGE/ADD-USER TRANSACTIONS      *
001400*               AGAINST IT ONE AT A TIME.                        *
001500*  11/30/96-MM  TRAILER-RECORD BALANCE CHECK ADDED -- OPERATIONS *
001600*               WAS LOSING THE LAST FEW TRANSACTIONS OF A BATCH  *
001700*               TO A TRUNCATED TAPE AND NOT NOTICING UNTIL THE   *
001800*               NEXT DAY (REQUEST #1592).                        *
001900*  01/27/99-KT  Y2K REVIEW -- USER-LAST-LOGIN-DATE IS CCYYMMDD.   *
002000*               NO WINDOWING LOGIC NEEDED, CONFIRMED WITH QA.     *
002100*  06/14/99-MM  ADDED 700-ADD-USER AND 600-CHANGE-PASSWORD SO     *
002200*               OPERATIONS CAN RUN ONE BATCH STEP FOR ALL THREE   *
002300*               USER-MASTER MAINTENANCE REQUESTS INSTEAD OF ONE   *
002400*               STEP PER TRANSACTION TYPE (REQUEST #1861).        *
002500******************************************************************
002600*  THE ACTUAL BCRYPT HASH ALGORITHM IS NOT THIS SHOP'S TO WRITE   *
002700*  -- 300-VERIFY-PASSWORD CALLS 'PWDVFY', A SITE-SUPPLIED ROUTINE *
002800*  MAINTAINED BY THE SECURITY GROUP, THE SAME WAY OLDER STEPS IN  *
002900*  THIS SUITE CALL 'DTEVAL' FOR DATE MATH THIS SHOP DOESN'T OWN.  *
003000*  BLLOGINJ ONLY OWNS THE DECISION CHAIN AROUND ITS ANSWER.       *
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT SYSOUT
004000     ASSIGN TO UT-S-SYSOUT
004100       ORGANIZATION IS SEQUENTIAL.
004200
004300     SELECT LOGINTXN
004400     ASSIGN TO UT-S-LOGINTXN
004500       ACCESS MODE IS SEQUENTIAL
004600       FILE STATUS IS OFCODE.
004700
004800     SELECT LOGINRPT
004900     ASSIGN TO UT-S-LOGINRPT
005000       ORGANIZATION IS SEQUENTIAL.
005100
005200     SELECT USRMSTR
005300     ASSIGN TO UT-S-USRMSTR
005400       ACCESS MODE IS SEQUENTIAL
005500       FILE STATUS IS OFCODE.
005600
005700     SELECT USRMSTR-OUT
005800     ASSIGN TO UT-S-USROUT
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS OFCODE.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  SYSOUT
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 100 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS SYSOUT-REC.
007000 01  SYSOUT-REC  PIC X(100).
007100
007200****** THE BATCH OF LOGIN / CHANGE-PASSWORD / ADD-USER
007300****** TRANSACTIONS FOR THIS RUN.  ONE TRAILER RECORD CARRIES THE
007400****** RECORD COUNT ON BEHIND THE LAST DETAIL RECORD.
007500 FD  LOGINTXN
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 300 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS LOGIN-TXN-REC.
008100 01  LOGIN-TXN-REC.
008200     05  TXN-RECORD-TYPE             PIC X(01).
008300         88  TRAILER-REC  VALUE "T".
008400         88  DETAIL-REC   VALUE "D".
008500     05  TXN-ACTION                  PIC X(01).
008600         88  TXN-LOGIN        VALUE "L".
008700         88  TXN-CHANGE-PWD   VALUE "C".
008800         88  TXN-ADD-USER     VALUE "A".
008900     05  TXN-USERNAME                PIC X(50).
009000     05  TXN-PASSWORD                PIC X(64).
009100     05  TXN-NEW-PASSWORD            PIC X(64).
009200     05  TXN-FULL-NAME               PIC X(100).
009300     05  TXN-ROLE                    PIC X(10).
009400     05  FILLER                      PIC X(10).
009500
009600****** ONE LINE PER TRANSACTION PROCESSED -- ACCEPTED OR
009700****** REJECTED, WITH THE REASON WHEN REJECTED.  OPERATIONS READS
009800****** THIS OFF THE PRINT QUEUE THE MORNING AFTER A BATCH RUN.
009900 FD  LOGINRPT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 132 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS LOGINRPT-LINE.
010500 01  LOGINRPT-LINE                   PIC X(132).
010600
010700****** THE OPEN USER MASTER -- LOADED WHOLE AT 000-HOUSEKEEPING,
010800****** REWRITTEN WHOLE AT 999-CLEANUP WITH LOGIN STAMPS, PASSWORD
010900****** CHANGES AND NEW ADD-USER ROWS FOLDED IN.
011000 FD  USRMSTR
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 260 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS USER-REC.
011600 COPY BBUSER.
011700
011800 FD  USRMSTR-OUT
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 260 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS USER-OUT-REC.
012400 01  USER-OUT-REC                    PIC X(260).
012500
012600 WORKING-STORAGE SECTION.
012700
012800 01  FILE-STATUS-CODES.
012900     05  OFCODE                      PIC X(2).
013000         88 CODE-WRITE    VALUE SPACES.
013100
013200****** WHOLE-FILE TABLE LOAD OF THE USER MASTER -- SAME SHAPE AS
013300****** BLDNUPDT'S DONOR-TABLE-AREA.  THE KEY REDEFINE BELOW SPLITS
013400****** OUT USER-ID AND USER-USERNAME SO 200-LOOKUP-USER AND
013500****** 710-CHECK-DUPLICATE-USERNAME DON'T HAVE TO MOVE THE WHOLE
013600****** 260-BYTE ROW OUT JUST TO TEST A KEY.
013700 01  USER-TABLE-AREA.
013800     05  USER-TABLE-ROW OCCURS 20000 TIMES
013900             INDEXED BY USER-IDX.
014000         10  TBL-USER-REC             PIC X(260).
014100         10  TBL-USER-KEY REDEFINES TBL-USER-REC.
014200             15  TBL-USER-ID-KEY       PIC 9(09).
014300             15  TBL-USER-USERNAME-KEY PIC X(50).
014400             15  FILLER                PIC X(201).
014500
014600 01  TABLE-CTL.
014700     05  USER-TABLE-COUNT             PIC 9(07) COMP.
014800     05  MORE-MASTER-SW               PIC X(01) VALUE "Y".
014900         88  NO-MORE-MASTER  VALUE "N".
015000     05  USER-FOUND-SW                PIC X(01) VALUE "N".
015100         88  USER-WAS-FOUND  VALUE "Y".
015200     05  DUP-USERNAME-SW              PIC X(01) VALUE "N".
015300         88  DUP-USERNAME-FOUND  VALUE "Y".
015400
015500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015600     05  RECORDS-READ                 PIC 9(9) COMP.
015700     05  LOGINS-ACCEPTED              PIC 9(7) COMP.
015800     05  LOGINS-REJECTED              PIC 9(7) COMP.
015900     05  PASSWORDS-CHANGED            PIC 9(7) COMP.
016000     05  USERS-ADDED                  PIC 9(7) COMP.
016100     05  WS-NEW-PWD-LEN                PIC 9(02) COMP.
016200     05  USER-ID-SEED                 PIC 9(09) VALUE ZERO.
016300
016400 01  FLAGS-AND-SWITCHES.
016500     05  MORE-DATA-SW                 PIC X(01) VALUE "Y".
016600         88  NO-MORE-DATA  VALUE "N".
016700     05  WS-PWD-MATCH-SW              PIC X(01) VALUE "N".
016800         88  PASSWORD-MATCHES  VALUE "Y".
016900     05  WS-RESULT-SW                 PIC X(01) VALUE "N".
017000         88  TXN-ACCEPTED      VALUE "Y".
017100
017200 01  WS-TODAY                        PIC 9(08).
017300 01  WS-NOW-TIME                      PIC 9(08).
017400
017500 01  WS-TRAILER-REC.
017600     05  FILLER                       PIC X(02).
017700     05  IN-RECORD-COUNT              PIC 9(09).
017800     05  FILLER                       PIC X(289).
017900
018000 01  WS-RESULT-TEXT                   PIC X(40).
018100
018200 01  LOGINRPT-DET-LINE.
018300     05  RPD-USERNAME-O               PIC X(50).
018400     05  FILLER                       PIC X(02) VALUE SPACES.
018500     05  RPD-ACTION-O                 PIC X(01).
018600     05  FILLER                       PIC X(02) VALUE SPACES.
018700     05  RPD-RESULT-O                 PIC X(08).
018800     05  FILLER                       PIC X(02) VALUE SPACES.
018900     05  RPD-REASON-O                 PIC X(40).
019000     05  FILLER                       PIC X(27).
019100
019200 COPY BBABEND.
019300
019400 PROCEDURE DIVISION.
019500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019600     PERFORM 100-MAINLINE THRU 100-EXIT
019700             UNTIL NO-MORE-DATA OR TRAILER-REC.
019800     PERFORM 999-CLEANUP THRU 999-EXIT.
019900     MOVE +0 TO RETURN-CODE.
020000     GOBACK.
020100
020200 000-HOUSEKEEPING.
020300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020400     DISPLAY "******** BEGIN JOB BLLOGINJ ********".
020500     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
020600     ACCEPT WS-NOW-TIME FROM TIME.
020700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
020800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020900     PERFORM 050-LOAD-USER-TABLE THRU 050-EXIT.
021000     PERFORM 900-READ-LOGINTXN THRU 900-EXIT.
021100     IF NO-MORE-DATA
021200         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
021300         GO TO 1000-ABEND-RTN.
021400 000-EXIT.
021500     EXIT.
021600
021700 050-LOAD-USER-TABLE.
021800     MOVE ZERO TO USER-TABLE-COUNT.
021900     PERFORM 060-READ-USER-MSTR THRU 060-EXIT
022000         UNTIL NO-MORE-MASTER.
022100 050-EXIT.
022200     EXIT.
022300
022400 060-READ-USER-MSTR.
022500     READ USRMSTR INTO TBL-USER-REC(USER-TABLE-COUNT + 1)
022600         AT END
022700             MOVE "N" TO MORE-MASTER-SW
022800             GO TO 060-EXIT
022900     END-READ.
023000     ADD 1 TO USER-TABLE-COUNT.
023100*    KEEP THE SEED AHEAD OF THE HIGHEST USER-ID ON HAND.
023200     IF TBL-USER-ID-KEY(USER-TABLE-COUNT) > USER-ID-SEED
023300         MOVE TBL-USER-ID-KEY(USER-TABLE-COUNT) TO USER-ID-SEED.
023400 060-EXIT.
023500     EXIT.
023600
023700*    ONE TRANSACTION PER PASS -- DISPATCHES ON TXN-ACTION.  EACH
023800*    LEG OF THE EVALUATE WRITES ITS OWN LOGINRPT-LINE THROUGH
023900*    750-WRITE-RESULT-LINE BEFORE MOVING ON TO THE NEXT DETAIL
024000*    RECORD.
024100 100-MAINLINE.
024200     MOVE "100-MAINLINE" TO PARA-NAME.
024300     EVALUATE TRUE
024400         WHEN TXN-LOGIN
024500             PERFORM 550-PROCESS-LOGIN THRU 550-EXIT
024600         WHEN TXN-CHANGE-PWD
024700             PERFORM 600-CHANGE-PASSWORD THRU 600-EXIT
024800         WHEN TXN-ADD-USER
024900             PERFORM 700-ADD-USER THRU 700-EXIT
025000         WHEN OTHER
025100             MOVE "** UNKNOWN TXN-ACTION ON LOGINTXN"
025200                                      TO ABEND-REASON
025300             MOVE TXN-ACTION          TO ACTUAL-VAL
025400             GO TO 1000-ABEND-RTN
025500     END-EVALUATE.
025600     PERFORM 900-READ-LOGINTXN THRU 900-EXIT.
025700 100-EXIT.
025800     EXIT.
025900
026000*    SEARCHES THE USER TABLE BY USERNAME.  THE FIXED-WIDTH
026100*    COMPARE BELOW ALREADY TREATS TRAILING SPACES ON EITHER SIDE
026200*    AS EQUAL, SO A "TRIMMED" LOOKUP NEEDS NO SEPARATE TRIM STEP.
026300 200-LOOKUP-USER.
026400     MOVE "N" TO USER-FOUND-SW.
026500     SET USER-IDX TO 1.
026600     SEARCH USER-TABLE-ROW
026700         AT END
026800             CONTINUE
026900         WHEN TBL-USER-USERNAME-KEY(USER-IDX) = TXN-USERNAME
027000             MOVE TBL-USER-REC(USER-IDX) TO USER-REC
027100             MOVE "Y" TO USER-FOUND-SW
027200     END-SEARCH.
027300 200-EXIT.
027400     EXIT.
027500
027600*    THE BCRYPT MATCH ITSELF -- CALLS OUT TO 'PWDVFY' (SEE BANNER
027700*    COMMENT) AND COMES BACK WITH WS-PWD-MATCH-SW SET.  USED
027800*    STRICTLY ON ITS OWN BY 600-CHANGE-PASSWORD, AND AS THE FIRST
027900*    LEG OF THE FALLBACK CHAIN IN 320-LOGIN-PASSWORD-CHECK BELOW.
028000 300-VERIFY-PASSWORD.
028100     MOVE "N" TO WS-PWD-MATCH-SW.
028200     CALL "PWDVFY" USING TXN-PASSWORD, USER-PASSWORD-HASH,
028300         WS-PWD-MATCH-SW.
028400 300-EXIT.
028500     EXIT.
028600
028700*    LOGIN'S OWN FALLBACK CHAIN -- BCRYPT, ELSE VERBATIM MATCH ON
028800*    THE STORED HASH (LEGACY PLAINTEXT BOOTSTRAP), ELSE THE
028900*    HARD-CODED admin/admin123 EMERGENCY CREDENTIAL.  ORDER
029000*    MATTERS -- DO NOT REARRANGE.  600-CHANGE-PASSWORD DOES NOT
029100*    CALL THIS PARAGRAPH -- IT CALLS 300 DIRECTLY, NO FALLBACK.
029200 320-LOGIN-PASSWORD-CHECK.
029300     PERFORM 300-VERIFY-PASSWORD THRU 300-EXIT.
029400     IF NOT PASSWORD-MATCHES
029500         IF TXN-PASSWORD = USER-PASSWORD-HASH
029600             MOVE "Y" TO WS-PWD-MATCH-SW
029700         ELSE
029800             IF TXN-USERNAME = "admin"
029900                     AND TXN-PASSWORD = "admin123"
030000                 MOVE "Y" TO WS-PWD-MATCH-SW.
030100 320-EXIT.
030200     EXIT.
030300
030400*    ONLY REACHED AFTER THE PASSWORD HAS ALREADY MATCHED -- A BAD
030500*    PASSWORD ON A DISABLED ACCOUNT STILL REPORTS AS AN INVALID
030600*    PASSWORD, NOT "ACCOUNT DISABLED".  DO NOT MOVE THIS CHECK
030700*    AHEAD OF 320 ABOVE.
030800 400-CHECK-ACTIVE.
030900     CONTINUE.
031000 400-EXIT.
031100     EXIT.
031200
031300*    USER-REC WAS LOADED BY 200 ABOVE -- STAMP THE LOGIN TIMES
031400*    AND MOVE IT BACK INTO THE TABLE ROW SO 950-REWRITE-USR-MSTR
031500*    PICKS UP THE CHANGE AT END OF JOB.
031600 500-STAMP-LOGIN.
031700     MOVE WS-TODAY TO USER-LAST-LOGIN-DATE.
031800     MOVE WS-NOW-TIME(1:6) TO USER-LAST-LOGIN-TIME.
031900     MOVE USER-REC TO TBL-USER-REC(USER-IDX).
032000 500-EXIT.
032100     EXIT.
032200
032300*    TIES 200/320/400/500 TOGETHER FOR A LOGIN TRANSACTION AND
032400*    WRITES THE RESULT LINE.  EACH REJECT LEG SETS ITS OWN REASON
032500*    TEXT AND FALLS STRAIGHT THROUGH TO 750 -- NO GO TO NEEDED
032600*    SINCE EACH CHECK IS GATED BEHIND THE ONE BEFORE IT PASSING.
032700 550-PROCESS-LOGIN.
032800     MOVE "550-PROCESS-LOGIN" TO PARA-NAME.
032900     MOVE "N" TO WS-RESULT-SW.
033000     PERFORM 200-LOOKUP-USER THRU 200-EXIT.
033100     IF NOT USER-WAS-FOUND
033200         MOVE "USER NOT FOUND" TO WS-RESULT-TEXT
033300     ELSE
033400         PERFORM 320-LOGIN-PASSWORD-CHECK THRU 320-EXIT
033500         IF NOT PASSWORD-MATCHES
033600             MOVE "INVALID PASSWORD" TO WS-RESULT-TEXT
033700         ELSE
033800             PERFORM 400-CHECK-ACTIVE THRU 400-EXIT
033900             IF NOT USER-ACTIVE-FLAG
034000                 MOVE "ACCOUNT DISABLED" TO WS-RESULT-TEXT
034100             ELSE
034200                 PERFORM 500-STAMP-LOGIN THRU 500-EXIT
034300                 MOVE "Y" TO WS-RESULT-SW.
034400
034500     IF TXN-ACCEPTED
034600         ADD 1 TO LOGINS-ACCEPTED
034700     ELSE
034800         ADD 1 TO LOGINS-REJECTED.
034900     PERFORM 750-WRITE-RESULT-LINE THRU 750-EXIT.
035000 550-EXIT.
035100     EXIT.
035200
035300*    600-CHANGE-PASSWORD ONLY CALLS 300-VERIFY-PASSWORD ON THE OLD
035400*    PASSWORD -- NO PLAINTEXT/ADMIN FALLBACK -- PLUS A MINIMUM
035500*    LENGTH ON THE NEW ONE.  THE ACTUAL RE-HASH OF THE NEW
035600*    PASSWORD IS SECURITY GROUP'S PWDVFY PARTNER ROUTINE'S JOB,
035700*    NOT THIS STEP'S -- WE JUST STORE WHATEVER CAME IN ON
035800*    TXN-NEW-PASSWORD, SAME AS THE LEGACY PLAINTEXT ROWS ALREADY
035900*    ON THIS FILE.
036000 600-CHANGE-PASSWORD.                                             061499MM
036100     MOVE "600-CHANGE-PASSWORD" TO PARA-NAME.
036200     MOVE "N" TO WS-RESULT-SW.
036300     PERFORM 200-LOOKUP-USER THRU 200-EXIT.
036400     IF NOT USER-WAS-FOUND
036500         MOVE "USER NOT FOUND" TO WS-RESULT-TEXT
036600     ELSE
036700         PERFORM 300-VERIFY-PASSWORD THRU 300-EXIT
036800         IF NOT PASSWORD-MATCHES
036900             MOVE "INVALID CURRENT PASSWORD" TO WS-RESULT-TEXT
037000         ELSE
037100             PERFORM 660-CALC-NEW-PWD-LEN THRU 660-EXIT
037200             IF WS-NEW-PWD-LEN < 6
037300                 MOVE "NEW PASSWORD TOO SHORT" TO WS-RESULT-TEXT
037400             ELSE
037500                 MOVE TXN-NEW-PASSWORD TO USER-PASSWORD-HASH
037600                 MOVE USER-REC TO TBL-USER-REC(USER-IDX)
037700                 MOVE "Y" TO WS-RESULT-SW.
037800
037900     IF TXN-ACCEPTED
038000         ADD 1 TO PASSWORDS-CHANGED
038100     END-IF.
038200     PERFORM 750-WRITE-RESULT-LINE THRU 750-EXIT.
038300 600-EXIT.
038400     EXIT.
038500
038600*    WALKS TXN-NEW-PASSWORD FROM THE RIGHT UNTIL IT FINDS A
038700*    NON-SPACE BYTE -- THE LENGTH RULE IS ON THE TRIMMED VALUE,
038800*    NOT THE FULL PIC X(64) FIELD WIDTH.
038900 660-CALC-NEW-PWD-LEN.                                            061499MM
039000     MOVE 64 TO WS-NEW-PWD-LEN.
039100     PERFORM 665-TRIM-STEP THRU 665-EXIT
039200         UNTIL WS-NEW-PWD-LEN = 0
039300            OR TXN-NEW-PASSWORD(WS-NEW-PWD-LEN:1) NOT = SPACE.
039400 660-EXIT.
039500     EXIT.
039600
039700 665-TRIM-STEP.                                                   061499MM
039800     SUBTRACT 1 FROM WS-NEW-PWD-LEN.
039900 665-EXIT.
040000     EXIT.
040100
040200*    DUPLICATE-USERNAME REJECT IS CASE-SENSITIVE EXACT MATCH --
040300*    USER-ADMIN WANTS IT THAT WAY, AND THE PLAIN ALPHANUMERIC
040400*    COMPARE BELOW ALREADY GIVES US THAT, NO FOLDING OF EITHER SIDE.
040500 700-ADD-USER.                                                    061499MM
040600     MOVE "700-ADD-USER" TO PARA-NAME.
040700     MOVE "N" TO WS-RESULT-SW.
040800     PERFORM 710-CHECK-DUPLICATE-USERNAME THRU 710-EXIT.
040900     IF DUP-USERNAME-FOUND
041000         MOVE "DUPLICATE USERNAME" TO WS-RESULT-TEXT
041100     ELSE
041200         PERFORM 720-BUILD-NEW-USER-REC THRU 720-EXIT
041300         MOVE "Y" TO WS-RESULT-SW
041400         ADD 1 TO USERS-ADDED.
041500     PERFORM 750-WRITE-RESULT-LINE THRU 750-EXIT.
041600 700-EXIT.
041700     EXIT.
041800
041900 710-CHECK-DUPLICATE-USERNAME.                                    061499MM
042000     MOVE "N" TO DUP-USERNAME-SW.
042100     SET USER-IDX TO 1.
042200     SEARCH USER-TABLE-ROW
042300         AT END
042400             CONTINUE
042500         WHEN TBL-USER-USERNAME-KEY(USER-IDX) = TXN-USERNAME
042600             MOVE "Y" TO DUP-USERNAME-SW
042700     END-SEARCH.
042800 710-EXIT.
042900     EXIT.
043000
043100 720-BUILD-NEW-USER-REC.                                          061499MM
043200     ADD 1 TO USER-TABLE-COUNT, USER-ID-SEED.
043300     INITIALIZE USER-REC.
043400     MOVE USER-ID-SEED TO USER-ID.
043500     MOVE TXN-USERNAME TO USER-USERNAME.
043600     MOVE TXN-PASSWORD TO USER-PASSWORD-HASH.
043700     MOVE TXN-FULL-NAME TO USER-FULL-NAME.
043800     MOVE TXN-ROLE TO USER-ROLE.
043900     MOVE "Y" TO USER-IS-ACTIVE.
044000     MOVE ZERO TO USER-LAST-LOGIN-DATE, USER-LAST-LOGIN-TIME.
044100     MOVE USER-REC TO TBL-USER-REC(USER-TABLE-COUNT).
044200 720-EXIT.
044300     EXIT.
044400
044500 750-WRITE-RESULT-LINE.
044600     MOVE SPACES TO LOGINRPT-DET-LINE.
044700     MOVE TXN-USERNAME TO RPD-USERNAME-O.
044800     MOVE TXN-ACTION TO RPD-ACTION-O.
044900     IF TXN-ACCEPTED
045000         MOVE "ACCEPTED" TO RPD-RESULT-O
045100         MOVE SPACES TO RPD-REASON-O
045200     ELSE
045300         MOVE "REJECTED" TO RPD-RESULT-O
045400         MOVE WS-RESULT-TEXT TO RPD-REASON-O.
045500     WRITE LOGINRPT-LINE FROM LOGINRPT-DET-LINE.
045600 750-EXIT.
045700     EXIT.
045800
045900 800-OPEN-FILES.
046000     MOVE "800-OPEN-FILES" TO PARA-NAME.
046100     OPEN INPUT LOGINTXN, USRMSTR.
046200     OPEN OUTPUT USRMSTR-OUT, LOGINRPT, SYSOUT.
046300 800-EXIT.
046400     EXIT.
046500
046600 850-CLOSE-FILES.
046700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
046800     CLOSE LOGINTXN, USRMSTR, USRMSTR-OUT, LOGINRPT, SYSOUT.
046900 850-EXIT.
047000     EXIT.
047100
047200 900-READ-LOGINTXN.
047300     READ LOGINTXN
047400         AT END MOVE "N" TO MORE-DATA-SW
047500         GO TO 900-EXIT
047600     END-READ.
047700     ADD +1 TO RECORDS-READ.
047800     IF TRAILER-REC
047900         MOVE LOGIN-TXN-REC TO WS-TRAILER-REC.
048000 900-EXIT.
048100     EXIT.
048200
048300 950-REWRITE-USR-MSTR.
048400     WRITE USER-OUT-REC FROM TBL-USER-REC(USER-IDX).
048500 950-EXIT.
048600     EXIT.
048700
048800 999-CLEANUP.
048900     MOVE "999-CLEANUP" TO PARA-NAME.
049000     IF NOT TRAILER-REC
049100         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
049200         GO TO 1000-ABEND-RTN.
049300
049400     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
049500         MOVE "** INVALID FILE - RECORDS OUT OF BALANCE"
049600              TO ABEND-REASON
049700         MOVE RECORDS-READ     TO ACTUAL-VAL
049800         MOVE IN-RECORD-COUNT  TO EXPECTED-VAL
049900         GO TO 1000-ABEND-RTN.
050000
050100     PERFORM 950-REWRITE-USR-MSTR THRU 950-EXIT
050200         VARYING USER-IDX FROM 1 BY 1
050300         UNTIL USER-IDX > USER-TABLE-COUNT.
050400
050500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
050600
050700     DISPLAY "** TRANSACTIONS READ **".
050800     DISPLAY RECORDS-READ.
050900     DISPLAY "** LOGINS ACCEPTED **".
051000     DISPLAY LOGINS-ACCEPTED.
051100     DISPLAY "** LOGINS REJECTED **".
051200     DISPLAY LOGINS-REJECTED.
051300     DISPLAY "** PASSWORDS CHANGED **".
051400     DISPLAY PASSWORDS-CHANGED.
051500     DISPLAY "** USERS ADDED **".
051600     DISPLAY USERS-ADDED.
051700     DISPLAY "******** NORMAL END OF JOB BLLOGINJ ********".
051800 999-EXIT.
051900     EXIT.
052000
052100 1000-ABEND-RTN.
052200     WRITE SYSOUT-REC FROM ABEND-REC.
052300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
052400     DISPLAY "*** ABNORMAL END OF JOB - BLLOGINJ ***" UPON CONSOLE.
052500     DIVIDE ZERO-VAL INTO ONE-VAL.
