000100******************************************************************
000200*  COPYBOOK:  BBUSER                                            *
000300*  LOGIN/AUTHENTICATION MASTER RECORD.  KEYED BY USER-USERNAME.  *
000400*  REWRITTEN WHOLE EACH RUN BY BLLOGINJ.                         *
000500*                                                                *
000600*  02/11/99-JS  ADDED USER-LAST-LOGIN-DATE/-TIME BELOW THE       *
000700*                ORIGINAL FIELD SET SO BLLOGINJ COULD STAMP A    *
000800*                SUCCESSFUL LOGIN WITHOUT A SEPARATE AUDIT FILE. *
000900******************************************************************
001000 01  USER-REC.
001100     05  USER-ID                    PIC 9(09).
001200     05  USER-USERNAME              PIC X(50).
001300     05  USER-PASSWORD-HASH         PIC X(64).
001400     05  USER-FULL-NAME             PIC X(100).
001500     05  USER-ROLE                  PIC X(10).
001600         88  USER-ROLE-ADMIN  VALUE "ADMIN     ".
001700         88  USER-ROLE-STAFF  VALUE "STAFF     ".
001800     05  USER-IS-ACTIVE             PIC X(01).
001900         88  USER-ACTIVE-FLAG     VALUE "Y".
002000         88  USER-INACTIVE-FLAG   VALUE "N".
002100     05  USER-LAST-LOGIN-DATE       PIC 9(08).
002200     05  USER-LAST-LOGIN-DATE-X REDEFINES
002300         USER-LAST-LOGIN-DATE.
002400         10  USER-LOGIN-CC            PIC 9(02).
002500         10  USER-LOGIN-YY            PIC 9(02).
002600         10  USER-LOGIN-MM            PIC 9(02).
002700         10  USER-LOGIN-DD            PIC 9(02).
002800     05  USER-LAST-LOGIN-TIME       PIC 9(06).
002900     05  USER-LAST-LOGIN-TIME-X REDEFINES
003000         USER-LAST-LOGIN-TIME.
003100         10  USER-LOGIN-HH            PIC 9(02).
003200         10  USER-LOGIN-MN            PIC 9(02).
003300         10  USER-LOGIN-SS            PIC 9(02).
003400     05  FILLER                     PIC X(12).
