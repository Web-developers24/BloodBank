000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  BLREQFUL.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/02/94.
000600 DATE-COMPILED. 06/02/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  CHANGE LOG                                                    *
001100*  06/02/94-JS  ORIGINAL WRITE-UP. LOADS THE BLOOD-STOCK TABLE   *
001200*               WHOLE, THEN WALKS THE OPEN BLOOD-REQUESTS AGAINST*
001300*               IT AND CALLS BLTRANSF PER UNIT-BATCH TO CHECK AND*
001400*               POST EACH FULFILLMENT.                           *
001500*  09/11/95-MM  ALL FOUR MASTERS (REQUEST, STOCK, DONOR, RECIP)   *
001600*               ARE FLAT SEQUENTIAL ON THIS BOX, LOADED WHOLE     *
001700*               AND REWRITTEN WHOLE WHERE THIS STEP OWNS THEM     *
001800*               (REQUEST AND STOCK) -- SAME SHAPE AS BLDNUPDT'S   *
001900*               DONOR TABLE.  DONOR AND RECIPIENT ARE READ-ONLY   *
002000*               REFERENCE LOADS, NEVER REWRITTEN HERE.            *
002100*  04/02/96-MM  FEFO SELECTION (300-SELECT-FEFO-STOCK) NOW SCANS  *
002200*               FOR THE OLDEST-EXPIRY MATCH INSTEAD OF TAKING     *
002300*               THE FIRST STOCK ROW THAT FITS -- FIRST CUT WAS    *
002400*               HANDING OUT FRESH UNITS WHILE OLDER COMPATIBLE    *
002500*               UNITS SAT ON THE SHELF TOWARD EXPIRY (REQUEST     *
002600*               #1711).                                          *
002700*  08/03/97-MM  ADDED THE DONOR-CALL REPORT (600-WRITE-DONOR-     *
002800*               CALL-RPT) -- WHEN A REQUEST IS STILL SHORT AT     *
002900*               END OF RUN, BLOOD-DRIVE LISTS THE ELIGIBLE        *
003000*               DONORS OF A COMPATIBLE GROUP TO PHONE, SAME       *
003100*               COMPATIBILITY TEST BBCOMPAT USES FOR THE STOCK    *
003200*               FULFILLMENT LOOKUP (REQUEST #1803).               *
003300*  01/27/99-KT  Y2K REVIEW -- ALL DATE FIELDS ARE CCYYMMDD.  NO   *
003400*               WINDOWING LOGIC NEEDED, CONFIRMED WITH QA.        *
003500******************************************************************
003600*  BLREQFUL OWNS ALL THE FILE I/O FOR THIS STEP -- REQUEST AND    *
003700*  STOCK REWRITES, THE TRANSFUSION LOG WRITE -- BLTRANSF ITSELF   *
003800*  HAS NO FD/SELECT ENTRIES AND ONLY DECIDES (SEE ITS OWN BANNER  *
003900*  COMMENT).  REQ-UNITS-FULFILLED IS NOT CAPPED AT REQ-UNITS-     *
004000*  REQUESTED -- THAT IS THE RULE AS SPECIFIED, NOT A BUG, DO NOT   *
004100*  "FIX" IT HERE.                                                 *
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100     ASSIGN TO UT-S-SYSOUT
005200       ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT REQMSTR
005500     ASSIGN TO UT-S-REQMSTR
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS OFCODE.
005800
005900     SELECT REQMSTR-OUT
006000     ASSIGN TO UT-S-REQMOUT
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS OFCODE.
006300
006400     SELECT STOCKMSTR
006500     ASSIGN TO UT-S-STOCKMST
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS OFCODE.
006800
006900     SELECT STOCKMSTR-OUT
007000     ASSIGN TO UT-S-STOCKOUT
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS OFCODE.
007300
007400     SELECT DONMSTR
007500     ASSIGN TO UT-S-DONMSTR
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800
007900     SELECT RECPMSTR
008000     ASSIGN TO UT-S-RECPMSTR
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS OFCODE.
008300
008400     SELECT TRANSLOG
008500     ASSIGN TO UT-S-TRANSLOG
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS OFCODE.
008800
008900     SELECT DONCALL-RPT
009000     ASSIGN TO UT-S-DONCALL
009100       ORGANIZATION IS SEQUENTIAL.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  SYSOUT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 100 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS SYSOUT-REC.
010100 01  SYSOUT-REC  PIC X(100).
010200
010300****** THE OPEN BLOOD-REQUEST MASTER -- LOADED WHOLE AT
010400****** 000-HOUSEKEEPING, REWRITTEN WHOLE AT 999-CLEANUP.
010500 FD  REQMSTR
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 120 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS REQUEST-REC.
011100 COPY BBREQST.
011200
011300 FD  REQMSTR-OUT
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 120 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS REQUEST-OUT-REC.
011900 01  REQUEST-OUT-REC                 PIC X(120).
012000
012100****** THE BLOOD-STOCK MASTER -- LOADED WHOLE, DEDUCTED FROM AS
012200****** REQUESTS ARE FILLED, REWRITTEN WHOLE AT 999-CLEANUP.
012300 FD  STOCKMSTR
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 200 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS STOCK-REC.
012900 COPY BBSTOCK.
013000
013100 FD  STOCKMSTR-OUT
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 200 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS STOCK-OUT-REC.
013700 01  STOCK-OUT-REC                   PIC X(200).
013800
013900****** DONOR MASTER -- READ-ONLY REFERENCE LOAD, NEVER REWRITTEN
014000****** BY THIS STEP.  USED ONLY BY 600-WRITE-DONOR-CALL-RPT.
014100 FD  DONMSTR
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 500 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS DONOR-REC.
014700 COPY BBDONOR.
014800
014900****** RECIPIENT MASTER -- READ-ONLY REFERENCE LOAD, NEVER
015000****** REWRITTEN BY THIS STEP.  USED FOR THE RECIPIENT NAME ON
015100****** THE DONOR-CALL REPORT HEADER LINE.
015200 FD  RECPMSTR
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 500 CHARACTERS
015600     BLOCK CONTAINS 0 RECORDS
015700     DATA RECORD IS RECIPIENT-REC.
015800 COPY BBRECIP.
015900
016000****** TRANSFUSION LOG -- APPEND ONE ROW PER UNIT-BATCH
016100****** TRANSFUSED.  FRESH FILE EACH RUN, SAME AS DONTLOG IN
016200****** BLDNUPDT.
016300 FD  TRANSLOG
016400     RECORDING MODE IS F
016500     LABEL RECORDS ARE STANDARD
016600     RECORD CONTAINS 200 CHARACTERS
016700     BLOCK CONTAINS 0 RECORDS
016800     DATA RECORD IS TRANSFUSION-REC.
016900 COPY BBTRANS.
017000
017100 FD  DONCALL-RPT
017200     RECORDING MODE IS F
017300     LABEL RECORDS ARE STANDARD
017400     RECORD CONTAINS 132 CHARACTERS
017500     BLOCK CONTAINS 0 RECORDS
017600     DATA RECORD IS DONCALL-LINE.
017700 01  DONCALL-LINE                    PIC X(132).
017800
017900 WORKING-STORAGE SECTION.
018000
018100 01  FILE-STATUS-CODES.
018200     05  OFCODE                      PIC X(2).
018300         88 CODE-WRITE    VALUE SPACES.
018400
018500****** WHOLE-FILE TABLE LOADS -- ONE PER MASTER, SAME SHAPE AS
018600****** BLDNUPDT'S DONOR-TABLE-AREA.
018700 01  REQUEST-TABLE-AREA.
018800     05  REQUEST-TABLE-ROW OCCURS 20000 TIMES
018900             INDEXED BY REQ-IDX.
019000         10  TBL-REQUEST-REC          PIC X(120).
019100
019200 01  STOCK-TABLE-AREA.
019300     05  STOCK-TABLE-ROW OCCURS 20000 TIMES
019400             INDEXED BY STOCK-IDX.
019500         10  TBL-STOCK-REC            PIC X(200).
019600
019700 01  DONOR-TABLE-AREA.
019800     05  DONOR-TABLE-ROW OCCURS 20000 TIMES
019900             INDEXED BY DONOR-IDX.
020000         10  TBL-DONOR-REC            PIC X(500).
020100
020200 01  RECIPIENT-TABLE-AREA.
020300     05  RECIPIENT-TABLE-ROW OCCURS 20000 TIMES
020400             INDEXED BY RECIP-IDX.
020500         10  TBL-RECIPIENT-REC        PIC X(500).
020600
020700 01  TABLE-CTL.
020800     05  REQUEST-TABLE-COUNT          PIC 9(07) COMP.
020900     05  STOCK-TABLE-COUNT            PIC 9(07) COMP.
021000     05  DONOR-TABLE-COUNT            PIC 9(07) COMP.
021100     05  RECIPIENT-TABLE-COUNT        PIC 9(07) COMP.
021200     05  MORE-REQ-SW                  PIC X(01) VALUE "Y".
021300         88  NO-MORE-REQ  VALUE "N".
021400     05  MORE-STK-SW                  PIC X(01) VALUE "Y".
021500         88  NO-MORE-STK  VALUE "N".
021600     05  MORE-DON-SW                  PIC X(01) VALUE "Y".
021700         88  NO-MORE-DON  VALUE "N".
021800     05  MORE-RCP-SW                  PIC X(01) VALUE "Y".
021900         88  NO-MORE-RCP  VALUE "N".
022000
022100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
022200     05  RECORDS-READ                 PIC 9(9) COMP.
022300     05  REQUESTS-FULFILLED           PIC 9(7) COMP.
022400     05  REQUESTS-PARTIAL             PIC 9(7) COMP.
022500     05  REQUESTS-UNFILLABLE          PIC 9(7) COMP.
022600     05  TRANSFUSIONS-POSTED          PIC 9(7) COMP.
022700     05  WS-BEST-STOCK-IDX            PIC 9(07) COMP.
022800     05  WS-BEST-EXPIRY               PIC 9(08).
022900     05  WS-UNITS-THIS-CALL           PIC 9(05).
023000     05  TF-TRANS-ID-SEED             PIC 9(09) VALUE ZERO.
023100
023200 01  WS-TODAY                        PIC 9(08).
023300
023400 01  MISC-FIELDS.
023500     05  WS-MATCH-SW                  PIC X(01) VALUE "N".
023600         88  STOCK-ROW-MATCHES  VALUE "Y".
023700     05  WS-COMPATIBLE-SW             PIC X(01) VALUE "N".
023800         88  GROUPS-COMPATIBLE   VALUE "Y".
023900     05  WS-RECIP-FOUND-SW            PIC X(01) VALUE "N".
024000         88  RECIP-WAS-FOUND     VALUE "Y".
024100     05  WS-CANDIDATE-GROUP           PIC X(05).
024200
024300 COPY BBCOMPAT.
024400
024500*    LOCAL COPY OF BLTRANSF'S LINKAGE RECORDS -- SAME FOUR
024600*    GROUPS, SAME SHAPE AS THE COMMENT IN BLTRANSF DESCRIBES.
024700 01  TRANSF-CALL-REC.
024800     05  TF-UNITS-N                   PIC 9(05).
024900     05  TF-STAFF-NAME                PIC X(100).
025000     05  TF-TODAY                     PIC 9(08).
025100     05  TF-TRANS-ID-SEED-ARG         PIC 9(09).
025200     05  TF-RETURN-CD                 PIC S9(04) COMP.
025300         88  TF-ACCEPTED        VALUE 0.
025400         88  TF-INCOMPATIBLE    VALUE 1.
025500         88  TF-INSUFFICIENT    VALUE 2.
025600
025700 01  TRANSFUSION-OUT-REC.
025800     05  TFO-TRANS-ID                 PIC 9(09).
025900     05  TFO-RECIPIENT-ID             PIC 9(09).
026000     05  TFO-STOCK-ID                 PIC 9(09).
026100     05  TFO-REQUEST-ID                PIC 9(09).
026200     05  TFO-BLOOD-GROUP              PIC X(05).
026300     05  TFO-COMPONENT-TYPE           PIC X(12).
026400     05  TFO-UNITS                    PIC 9(05).
026500     05  TFO-DATE                     PIC 9(08).
026600     05  TFO-ADMINISTERED-BY          PIC X(100).
026700     05  TFO-REACTION-OBSERVED        PIC X(01).
026800     05  TFO-STATUS                   PIC X(12).
026900     05  FILLER                       PIC X(21).
027000
027100 01  DONCALL-HDR-LINE.
027200     05  DCH-RECIP-NAME-O             PIC X(30).
027300     05  FILLER                       PIC X(02) VALUE SPACES.
027400     05  DCH-GROUP-O                  PIC X(05).
027500     05  FILLER                       PIC X(02) VALUE SPACES.
027600     05  DCH-SHORT-O                  PIC 9(05).
027700     05  FILLER                       PIC X(86) VALUE SPACES.
027800
027900 01  DONCALL-DET-LINE.
028000     05  DCD-FILLER-1                 PIC X(04) VALUE SPACES.
028100     05  DCD-DONOR-ID-O               PIC 9(09).
028200     05  FILLER                       PIC X(02) VALUE SPACES.
028300     05  DCD-DONOR-NAME-O             PIC X(30).
028400     05  FILLER                       PIC X(02) VALUE SPACES.
028500     05  DCD-GROUP-O                  PIC X(05).
028600     05  FILLER                       PIC X(02) VALUE SPACES.
028700     05  DCD-PHONE-O                  PIC X(20).
028800     05  FILLER                       PIC X(58) VALUE SPACES.
028900
029000 COPY BBABEND.
029100
029200 PROCEDURE DIVISION.
029300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029400     PERFORM 100-MAINLINE THRU 100-EXIT
029500         VARYING REQ-IDX FROM 1 BY 1
029600         UNTIL REQ-IDX > REQUEST-TABLE-COUNT.
029700     PERFORM 999-CLEANUP THRU 999-EXIT.
029800     MOVE +0 TO RETURN-CODE.
029900     GOBACK.
030000
030100 000-HOUSEKEEPING.
030200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030300     DISPLAY "******** BEGIN JOB BLREQFUL ********".
030400     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
030500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
030600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
030700     PERFORM 050-LOAD-TABLES THRU 050-EXIT.
030800     IF REQUEST-TABLE-COUNT = ZERO
030900         MOVE "EMPTY REQUEST MASTER" TO ABEND-REASON
031000         GO TO 1000-ABEND-RTN.
031100 000-EXIT.
031200     EXIT.
031300
031400 050-LOAD-TABLES.                                                 091195MM
031500     MOVE "050-LOAD-TABLES" TO PARA-NAME.
031600     PERFORM 060-READ-REQ-MSTR THRU 060-EXIT
031700         UNTIL NO-MORE-REQ.
031800     PERFORM 070-READ-STOCK-MSTR THRU 070-EXIT
031900         UNTIL NO-MORE-STK.
032000     PERFORM 080-READ-DONOR-MSTR THRU 080-EXIT
032100         UNTIL NO-MORE-DON.
032200     PERFORM 090-READ-RECP-MSTR THRU 090-EXIT
032300         UNTIL NO-MORE-RCP.
032400 050-EXIT.
032500     EXIT.
032600
032700 060-READ-REQ-MSTR.
032800     READ REQMSTR
032900         AT END MOVE "N" TO MORE-REQ-SW
033000         GO TO 060-EXIT
033100     END-READ.
033200     ADD 1 TO REQUEST-TABLE-COUNT, RECORDS-READ.
033300     MOVE REQUEST-REC TO TBL-REQUEST-REC(REQUEST-TABLE-COUNT).
033400 060-EXIT.
033500     EXIT.
033600
033700 070-READ-STOCK-MSTR.
033800     READ STOCKMSTR
033900         AT END MOVE "N" TO MORE-STK-SW
034000         GO TO 070-EXIT
034100     END-READ.
034200     ADD 1 TO STOCK-TABLE-COUNT.
034300     MOVE STOCK-REC TO TBL-STOCK-REC(STOCK-TABLE-COUNT).
034400 070-EXIT.
034500     EXIT.
034600
034700 080-READ-DONOR-MSTR.
034800     READ DONMSTR
034900         AT END MOVE "N" TO MORE-DON-SW
035000         GO TO 080-EXIT
035100     END-READ.
035200     ADD 1 TO DONOR-TABLE-COUNT.
035300     MOVE DONOR-REC TO TBL-DONOR-REC(DONOR-TABLE-COUNT).
035400 080-EXIT.
035500     EXIT.
035600
035700 090-READ-RECP-MSTR.
035800     READ RECPMSTR
035900         AT END MOVE "N" TO MORE-RCP-SW
036000         GO TO 090-EXIT
036100     END-READ.
036200     ADD 1 TO RECIPIENT-TABLE-COUNT.
036300     MOVE RECIPIENT-REC TO TBL-RECIPIENT-REC(RECIPIENT-TABLE-COUNT).
036400 090-EXIT.
036500     EXIT.
036600
036700*    ONE PASS OVER THE REQUEST TABLE, IN THE ORDER THE REQUESTS
036800*    WERE LOADED -- EMERGENCY-FIRST DISPATCH IS HANDLED UP IN
036900*    BLOOD-DRIVE WHEN THE REQUEST IS ENTERED, NOT BY RE-SORTING
037000*    THE TABLE HERE.  DO NOT ADD A PRIORITY SORT TO THIS STEP.
037100 100-MAINLINE.
037200     MOVE "100-MAINLINE" TO PARA-NAME.
037300     MOVE TBL-REQUEST-REC(REQ-IDX) TO REQUEST-REC.
037400     IF (REQ-PENDING OR REQ-PARTIALLY-FULFILLED)
037500             AND REQ-UNITS-FULFILLED < REQ-UNITS-REQUESTED
037600         PERFORM 200-FIND-COMPATIBLE-GROUP THRU 200-EXIT
037700         PERFORM 300-SELECT-FEFO-STOCK THRU 300-EXIT
037800             UNTIL REQ-UNITS-FULFILLED >= REQ-UNITS-REQUESTED
037900                OR WS-BEST-STOCK-IDX = ZERO
038000         PERFORM 390-TALLY-REQUEST-RESULT THRU 390-EXIT
038100         MOVE REQUEST-REC TO TBL-REQUEST-REC(REQ-IDX).
038200 100-EXIT.
038300     EXIT.
038400
038500*    REQ-BLOOD-GROUP IS THE RECIPIENT SIDE -- SEARCH BBCOMPAT TO
038600*    POSITION BG-IDX ON ITS ROW FOR THE REST OF THIS REQUEST'S
038700*    PROCESSING.  AN UNKNOWN GROUP ON THE REQUEST ABENDS -- THE
038800*    EDIT SIDE OF THE SYSTEM SHOULD NEVER LET ONE THROUGH.
038900 200-FIND-COMPATIBLE-GROUP.
039000     SET BG-IDX TO 1.
039100     SEARCH BG-TABLE-ROW
039200         AT END
039300             MOVE "** UNKNOWN BLOOD GROUP ON REQUEST"
039400                                     TO ABEND-REASON
039500             MOVE REQ-BLOOD-GROUP    TO ACTUAL-VAL
039600             GO TO 1000-ABEND-RTN
039700         WHEN BG-GROUP-CODE(BG-IDX) = REQ-BLOOD-GROUP
039800             CONTINUE
039900     END-SEARCH.
040000 200-EXIT.
040100     EXIT.
040200
040300*    FINDS THE AVAILABLE, NON-EXPIRED, COMPONENT-MATCHING,
040400*    GROUP-COMPATIBLE STOCK ROW WITH THE EARLIEST EXPIRY DATE
040500*    (FEFO), THEN CALLS 400-FULFILL-REQUEST-UNIT AGAINST IT.  A
040600*    WS-BEST-STOCK-IDX OF ZERO MEANS NOTHING COMPATIBLE IS LEFT
040700*    ON THE SHELF -- THE CALLING PERFORM STOPS ON THAT.
040800 300-SELECT-FEFO-STOCK.                                           040296MM
040900     MOVE ZERO TO WS-BEST-STOCK-IDX.
041000     MOVE 99999999 TO WS-BEST-EXPIRY.
041100     PERFORM 310-TEST-STOCK-ROW THRU 310-EXIT
041200         VARYING STOCK-IDX FROM 1 BY 1
041300         UNTIL STOCK-IDX > STOCK-TABLE-COUNT.
041400     IF WS-BEST-STOCK-IDX NOT = ZERO
041500         PERFORM 400-FULFILL-REQUEST-UNIT THRU 400-EXIT.
041600 300-EXIT.
041700     EXIT.
041800
041900 310-TEST-STOCK-ROW.
042000     MOVE TBL-STOCK-REC(STOCK-IDX) TO STOCK-REC.
042100     MOVE "N" TO WS-MATCH-SW.
042200     IF STOCK-AVAILABLE
042300             AND STOCK-EXPIRY-DATE >= WS-TODAY
042400             AND STOCK-COMPONENT-TYPE = REQ-COMPONENT-TYPE
042500         MOVE STOCK-BLOOD-GROUP TO WS-CANDIDATE-GROUP
042600         PERFORM 320-CHECK-GROUP-COMPAT THRU 320-EXIT
042700         IF GROUPS-COMPATIBLE
042800             MOVE "Y" TO WS-MATCH-SW.
042900
043000     IF STOCK-ROW-MATCHES
043100             AND STOCK-EXPIRY-DATE < WS-BEST-EXPIRY
043200         MOVE STOCK-IDX TO WS-BEST-STOCK-IDX
043300         MOVE STOCK-EXPIRY-DATE TO WS-BEST-EXPIRY.
043400 310-EXIT.
043500     EXIT.
043600
043700*    BG-IDX IS ALREADY POSITIONED ON THE REQUEST'S RECIPIENT ROW
043800*    BY 200 ABOVE -- SCAN ITS DONOR LIST FOR WS-CANDIDATE-GROUP,
043900*    SET BY THE CALLER (310 FOR A STOCK ROW, 630 FOR A DONOR
044000*    ROW).  SAME SEARCH BLTRANSF DOES IN ITS OWN 150-SCAN-DONOR-
044100*    GROUPS, REPEATED HERE SO THE FEFO SCAN AND THE DONOR-CALL
044200*    SCAN DON'T HAVE TO CALL THE SUBPROGRAM JUST TO TEST A
044300*    CANDIDATE ROW THEY MAY END UP REJECTING.
044400 320-CHECK-GROUP-COMPAT.
044500     MOVE "N" TO WS-COMPATIBLE-SW.
044600     SET BG-DON-IDX TO 1.
044700     SEARCH BG-COMPAT-DONOR
044800         AT END
044900             MOVE "N" TO WS-COMPATIBLE-SW
045000         WHEN BG-DONOR-GROUP(BG-IDX, BG-DON-IDX) =
045100              WS-CANDIDATE-GROUP
045200             MOVE "Y" TO WS-COMPATIBLE-SW
045300     END-SEARCH.
045400 320-EXIT.
045500     EXIT.
045600
045700*    BUILDS THE FOUR LINKAGE RECORDS AND CALLS BLTRANSF FOR AS
045800*    MANY UNITS AS ARE NEEDED AND ON HAND ON THE SELECTED ROW.
045900*    BLTRANSF RE-VALIDATES COMPATIBILITY AND SUFFICIENCY ITSELF
046000*    -- THIS STEP DOES NOT SHORT-CIRCUIT THAT CHECK JUST BECAUSE
046100*    300/320 ABOVE ALREADY LOOKED AT THE SAME TWO THINGS.
046200 400-FULFILL-REQUEST-UNIT.
046300     MOVE TBL-STOCK-REC(WS-BEST-STOCK-IDX) TO STOCK-REC.
046400
046500     COMPUTE WS-UNITS-THIS-CALL =
046600         REQ-UNITS-REQUESTED - REQ-UNITS-FULFILLED.
046700     IF STOCK-UNITS-AVAILABLE < WS-UNITS-THIS-CALL
046800         MOVE STOCK-UNITS-AVAILABLE TO WS-UNITS-THIS-CALL.
046900
047000     MOVE WS-UNITS-THIS-CALL TO TF-UNITS-N.
047100     MOVE "BATCH PROCESS       " TO TF-STAFF-NAME.
047200     MOVE WS-TODAY TO TF-TODAY.
047300     MOVE TF-TRANS-ID-SEED TO TF-TRANS-ID-SEED-ARG.
047400     MOVE ZERO TO TF-RETURN-CD.
047500
047600     CALL "BLTRANSF" USING REQUEST-REC, STOCK-REC,
047700         TRANSF-CALL-REC, TRANSFUSION-OUT-REC.
047800
047900     IF TF-ACCEPTED
048000         MOVE TF-TRANS-ID-SEED-ARG TO TF-TRANS-ID-SEED
048100         MOVE STOCK-REC TO TBL-STOCK-REC(WS-BEST-STOCK-IDX)
048200         WRITE TRANSFUSION-REC FROM TRANSFUSION-OUT-REC
048300         ADD 1 TO TRANSFUSIONS-POSTED
048400     ELSE
048500         MOVE "** BLTRANSF REJECTED CANDIDATE ROW"
048600                                  TO ABEND-REASON
048700         MOVE TF-RETURN-CD       TO ACTUAL-VAL
048800         GO TO 1000-ABEND-RTN.
048900 400-EXIT.
049000     EXIT.
049100
049200*    REQUEST-REC WAS UPDATED IN PLACE BY BLTRANSF (PASSED BY
049300*    REFERENCE) -- THIS JUST COUNTS THE OUTCOME FOR THE END-OF-
049400*    JOB TOTALS.  NO CLAMPING OF REQ-UNITS-FULFILLED HERE.
049500 390-TALLY-REQUEST-RESULT.
049600     IF REQ-FULFILLED
049700         ADD 1 TO REQUESTS-FULFILLED
049800     ELSE
049900         IF REQ-UNITS-FULFILLED > ZERO
050000             ADD 1 TO REQUESTS-PARTIAL
050100         ELSE
050200             ADD 1 TO REQUESTS-UNFILLABLE.
050300 390-EXIT.
050400     EXIT.
050500
050600*    END-OF-RUN REPORT -- FOR EVERY REQUEST STILL SHORT, LIST
050700*    THE DONOR-ELIGIBLE, COOLDOWN-CLEAR DONORS OF A COMPATIBLE
050800*    GROUP SO BLOOD-DRIVE STAFF KNOW WHO TO CALL.  THIS RULE IS
050900*    NOT THE FULFILLMENT GATE -- IT ONLY FEEDS THIS REPORT.
051000 600-WRITE-DONOR-CALL-RPT.                                        080397MM
051100     MOVE "600-WRITE-DONOR-CALL-RPT" TO PARA-NAME.
051200     PERFORM 610-SCAN-SHORT-REQUESTS THRU 610-EXIT
051300         VARYING REQ-IDX FROM 1 BY 1
051400         UNTIL REQ-IDX > REQUEST-TABLE-COUNT.
051500 600-EXIT.
051600     EXIT.
051700
051800 610-SCAN-SHORT-REQUESTS.
051900     MOVE TBL-REQUEST-REC(REQ-IDX) TO REQUEST-REC.
052000     IF REQ-UNITS-FULFILLED < REQ-UNITS-REQUESTED
052100         PERFORM 620-WRITE-DONCALL-HEADER THRU 620-EXIT
052200         PERFORM 200-FIND-COMPATIBLE-GROUP THRU 200-EXIT
052300         PERFORM 630-SCAN-DONOR-TABLE THRU 630-EXIT
052400             VARYING DONOR-IDX FROM 1 BY 1
052500             UNTIL DONOR-IDX > DONOR-TABLE-COUNT.
052600 610-EXIT.
052700     EXIT.
052800
052900 620-WRITE-DONCALL-HEADER.
053000     MOVE "N" TO WS-RECIP-FOUND-SW.
053100     PERFORM 625-SEARCH-RECIPIENT THRU 625-EXIT.
053200     MOVE SPACES TO DONCALL-HDR-LINE.
053300     IF RECIP-WAS-FOUND
053400         MOVE RECIP-FULL-NAME TO DCH-RECIP-NAME-O
053500     ELSE
053600         MOVE "** RECIPIENT NOT FOUND **" TO DCH-RECIP-NAME-O.
053700     MOVE REQ-BLOOD-GROUP TO DCH-GROUP-O.
053800     COMPUTE DCH-SHORT-O =
053900         REQ-UNITS-REQUESTED - REQ-UNITS-FULFILLED.
054000     WRITE DONCALL-LINE FROM DONCALL-HDR-LINE.
054100 620-EXIT.
054200     EXIT.
054300
054400 625-SEARCH-RECIPIENT.
054500     SET RECIP-IDX TO 1.
054600     SEARCH RECIPIENT-TABLE-ROW
054700         AT END
054800             CONTINUE
054900         WHEN TBL-RECIPIENT-REC(RECIP-IDX)(1:9) = REQ-RECIPIENT-ID
055000             MOVE TBL-RECIPIENT-REC(RECIP-IDX) TO RECIPIENT-REC
055100             MOVE "Y" TO WS-RECIP-FOUND-SW
055200     END-SEARCH.
055300 625-EXIT.
055400     EXIT.
055500
055600*    DONOR-ELIGIBLE, COOLDOWN-CLEAR TEST -- ELIGIBLE FLAG TRUE AND
055700*    (NO LAST-DONATION-DATE OR LAST-DONATION-DATE + 90 DAYS IS
055800*    BEFORE TODAY).  THIS IS THE SIMPLEST OF THE THREE ELIGIBILITY
055900*    RULES IN THE SUITE -- SEE BLELIGCK FOR THE COMPREHENSIVE ONE
056000*    AND BLDNEDIT'S 500-SIMPLIFIED-GATE FOR THE INTAKE-TIME ONE.
056100 630-SCAN-DONOR-TABLE.
056200     MOVE TBL-DONOR-REC(DONOR-IDX) TO DONOR-REC.
056300     IF DONOR-ELIGIBLE-FLAG
056400         MOVE DONOR-BLOOD-GROUP TO WS-CANDIDATE-GROUP
056500         PERFORM 320-CHECK-GROUP-COMPAT THRU 320-EXIT
056600         IF GROUPS-COMPATIBLE
056700             PERFORM 640-CHECK-COOLDOWN THRU 640-EXIT
056800             IF WS-COMPATIBLE-SW = "Y"
056900                 PERFORM 650-WRITE-DONCALL-DETAIL THRU 650-EXIT.
057000 630-EXIT.
057100     EXIT.
057200
057300*    RE-USES WS-COMPATIBLE-SW AS A PLAIN YES/NO HOLDER HERE --
057400*    BY THIS POINT THE GROUP-COMPATIBILITY TEST ABOVE HAS
057500*    ALREADY PASSED, THIS PARAGRAPH ONLY JUDGES THE COOLDOWN.
057600 640-CHECK-COOLDOWN.
057700     IF DONOR-LAST-DONATION-DATE = ZERO
057800         MOVE "Y" TO WS-COMPATIBLE-SW
057900     ELSE
058000         IF DONOR-LAST-DONATION-DATE + 90 < WS-TODAY
058100             MOVE "Y" TO WS-COMPATIBLE-SW
058200         ELSE
058300             MOVE "N" TO WS-COMPATIBLE-SW.
058400 640-EXIT.
058500     EXIT.
058600
058700 650-WRITE-DONCALL-DETAIL.
058800     MOVE SPACES TO DONCALL-DET-LINE.
058900     MOVE DONOR-ID TO DCD-DONOR-ID-O.
059000     MOVE DONOR-FULL-NAME TO DCD-DONOR-NAME-O.
059100     MOVE DONOR-BLOOD-GROUP TO DCD-GROUP-O.
059200     MOVE DONOR-PHONE TO DCD-PHONE-O.
059300     WRITE DONCALL-LINE FROM DONCALL-DET-LINE.
059400 650-EXIT.
059500     EXIT.
059600
059700 800-OPEN-FILES.
059800     MOVE "800-OPEN-FILES" TO PARA-NAME.
059900     OPEN INPUT REQMSTR, STOCKMSTR, DONMSTR, RECPMSTR.
060000     OPEN OUTPUT REQMSTR-OUT, STOCKMSTR-OUT, TRANSLOG, SYSOUT,
060100         DONCALL-RPT.
060200 800-EXIT.
060300     EXIT.
060400
060500 850-CLOSE-FILES.
060600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
060700     CLOSE REQMSTR, STOCKMSTR, DONMSTR, RECPMSTR, REQMSTR-OUT,
060800         STOCKMSTR-OUT, TRANSLOG, SYSOUT, DONCALL-RPT.
060900 850-EXIT.
061000     EXIT.
061100
061200 950-REWRITE-REQ-MSTR.
061300     MOVE TBL-REQUEST-REC(REQ-IDX) TO REQUEST-OUT-REC.
061400     WRITE REQUEST-OUT-REC.
061500 950-EXIT.
061600     EXIT.
061700
061800 960-REWRITE-STOCK-MSTR.
061900     MOVE TBL-STOCK-REC(STOCK-IDX) TO STOCK-OUT-REC.
062000     WRITE STOCK-OUT-REC.
062100 960-EXIT.
062200     EXIT.
062300
062400 999-CLEANUP.
062500     MOVE "999-CLEANUP" TO PARA-NAME.
062600     PERFORM 600-WRITE-DONOR-CALL-RPT THRU 600-EXIT.
062700
062800     PERFORM 950-REWRITE-REQ-MSTR THRU 950-EXIT
062900         VARYING REQ-IDX FROM 1 BY 1
063000         UNTIL REQ-IDX > REQUEST-TABLE-COUNT.
063100     PERFORM 960-REWRITE-STOCK-MSTR THRU 960-EXIT
063200         VARYING STOCK-IDX FROM 1 BY 1
063300         UNTIL STOCK-IDX > STOCK-TABLE-COUNT.
063400
063500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
063600
063700     DISPLAY "** REQUESTS READ **".
063800     DISPLAY RECORDS-READ.
063900     DISPLAY "** REQUESTS FULFILLED **".
064000     DISPLAY REQUESTS-FULFILLED.
064100     DISPLAY "** REQUESTS PARTIALLY FULFILLED **".
064200     DISPLAY REQUESTS-PARTIAL.
064300     DISPLAY "** REQUESTS UNFILLABLE (NO STOCK MOVED) **".
064400     DISPLAY REQUESTS-UNFILLABLE.
064500     DISPLAY "** TRANSFUSIONS POSTED **".
064600     DISPLAY TRANSFUSIONS-POSTED.
064700     DISPLAY "******** NORMAL END OF JOB BLREQFUL ********".
064800 999-EXIT.
064900     EXIT.
065000
065100 1000-ABEND-RTN.
065200     WRITE SYSOUT-REC FROM ABEND-REC.
065300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
065400     DISPLAY "*** ABNORMAL END OF JOB - BLREQFUL ***" UPON CONSOLE.
065500     DIVIDE ZERO-VAL INTO ONE-VAL.
