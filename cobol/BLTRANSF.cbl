000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID. BLTRANSF.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/02/94.
000700 DATE-COMPILED. 06/02/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*  CHANGE LOG                                                    *
001200*  06/02/94-JS  ORIGINAL WRITE-UP. LINKAGE-ONLY DECISION         *
001300*               SUBPROGRAM, NO FILES OF ITS OWN. CALLED ONCE PER *
001400*               UNIT-BATCH BY BLREQFUL.                          *
001500*  03/19/97-MM  COMPATIBILITY CHECK NOW SEARCHES BBCOMPAT INSTEAD*
001600*               OF A HARD-CODED EVALUATE OF EVERY GROUP PAIR --  *
001700*               ONE TABLE TO MAINTAIN WHEN THE RULES CHANGE.     *
001800*  01/27/99-KT  Y2K REVIEW -- TRANS-DATE IS CCYYMMDD, STAMPED BY   *
001900*               THE CALLER.  NO CHANGE NEEDED HERE.               *
002000******************************************************************
002100*  BLTRANSF DOES NOT WRITE THE TRANSFUSION LOG, REWRITE THE STOCK *
002200*  TABLE OR REWRITE THE REQUEST TABLE -- IT ONLY VALIDATES AND    *
002300*  FILLS IN THE THREE LINKAGE RECORDS BELOW.  BLREQFUL OWNS ALL   *
002400*  THE FILE I/O (SAME SPLIT AS BLDNEDIT/BLDNUPDT -- THE CALLER    *
002500*  HOLDS THE TABLES, THE SUBPROGRAM ONLY DECIDES).  DO NOT ADD    *
002600*  FD/SELECT ENTRIES HERE.                                        *
002700******************************************************************
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 INPUT-OUTPUT SECTION.
003400
003500 DATA DIVISION.
003600 FILE SECTION.
003700
003800 WORKING-STORAGE SECTION.
003900 COPY BBCOMPAT.
004000
004100 01  MISC-FIELDS.
004200     05  WS-COMPATIBLE-SW            PIC X(01) VALUE "N".
004300         88  GROUPS-COMPATIBLE  VALUE "Y".
004400
004500 LINKAGE SECTION.
004600 01  TRANSF-REQUEST-REC.
004700     05  TF-REQ-ID                   PIC 9(09).
004800     05  TF-REQ-RECIPIENT-ID          PIC 9(09).
004900     05  TF-REQ-BLOOD-GROUP           PIC X(05).
005000     05  TF-REQ-COMPONENT-TYPE        PIC X(12).
005100     05  TF-REQ-UNITS-REQUESTED       PIC 9(05).
005200     05  TF-REQ-UNITS-FULFILLED       PIC 9(05).
005300     05  TF-REQ-PRIORITY              PIC X(10).
005400     05  TF-REQ-DATE                  PIC 9(08).
005500     05  TF-REQ-REQUIRED-BY-DATE      PIC 9(08).
005600     05  TF-REQ-STATUS                PIC X(20).
005700         88  TF-REQ-FULFILLED           VALUE "FULFILLED           ".
005800         88  TF-REQ-PARTIALLY-FULFILLED VALUE
005900             "PARTIALLY_FULFILLED ".
006000     05  FILLER                       PIC X(29).
006100
006200*    THIS IS A LINKAGE VIEW OF THE SAME 200-BYTE LAYOUT AS
006300*    BBSTOCK'S STOCK-REC -- BLREQFUL PASSES ITS OWN STOCK-TABLE
006400*    ROW HERE BY REFERENCE SO THE DEDUCTION IN 300-DEDUCT-AND-POST
006500*    STICKS WITHOUT A SEPARATE MOVE-BACK STEP.
006600 01  TRANSF-STOCK-REC.
006700     05  TF-STOCK-ID                  PIC 9(09).
006800     05  TF-STOCK-BLOOD-GROUP         PIC X(05).
006900     05  TF-STOCK-COMPONENT-TYPE      PIC X(12).
007000     05  TF-STOCK-UNITS-ON-HAND       PIC 9(07).
007100     05  FILLER                       PIC X(167).
007200
007300 01  TRANSF-CALL-REC.
007400     05  TF-UNITS-N                   PIC 9(05).
007500     05  TF-STAFF-NAME                PIC X(100).
007600     05  TF-TODAY                     PIC 9(08).
007700     05  TF-TRANS-ID-SEED             PIC 9(09).
007800     05  TF-RETURN-CD                 PIC S9(04) COMP.
007900         88  TF-ACCEPTED        VALUE 0.
008000         88  TF-INCOMPATIBLE    VALUE 1.
008100         88  TF-INSUFFICIENT    VALUE 2.
008200
008300 01  TRANSFUSION-OUT-REC.
008400     05  TFO-TRANS-ID                 PIC 9(09).
008500     05  TFO-RECIPIENT-ID             PIC 9(09).
008600     05  TFO-STOCK-ID                 PIC 9(09).
008700     05  TFO-REQUEST-ID               PIC 9(09).
008800     05  TFO-BLOOD-GROUP              PIC X(05).
008900     05  TFO-COMPONENT-TYPE           PIC X(12).
009000     05  TFO-UNITS                    PIC 9(05).
009100     05  TFO-DATE                     PIC 9(08).
009200     05  TFO-ADMINISTERED-BY          PIC X(100).
009300     05  TFO-REACTION-OBSERVED        PIC X(01).
009400     05  TFO-STATUS                   PIC X(12).
009500     05  FILLER                       PIC X(21).
009600
009700 PROCEDURE DIVISION USING TRANSF-REQUEST-REC, TRANSF-STOCK-REC,
009800         TRANSF-CALL-REC, TRANSFUSION-OUT-REC.
009900     PERFORM 100-CHECK-COMPATIBILITY THRU 100-EXIT.
010000     IF NOT GROUPS-COMPATIBLE
010100         MOVE 1 TO TF-RETURN-CD
010200         GOBACK.
010300
010400     PERFORM 200-CHECK-SUFFICIENCY THRU 200-EXIT.
010500     IF TF-UNITS-N > TF-STOCK-UNITS-ON-HAND
010600         MOVE 2 TO TF-RETURN-CD
010700         GOBACK.
010800
010900     PERFORM 300-DEDUCT-AND-POST THRU 300-EXIT.
011000     MOVE 0 TO TF-RETURN-CD.
011100     GOBACK.
011200
011300 100-CHECK-COMPATIBILITY.                                         031997MM
011400     SET BG-IDX TO 1.
011500     SEARCH BG-TABLE-ROW
011600         AT END
011700             MOVE "N" TO WS-COMPATIBLE-SW
011800         WHEN BG-GROUP-CODE(BG-IDX) = TF-REQ-BLOOD-GROUP
011900             PERFORM 150-SCAN-DONOR-GROUPS THRU 150-EXIT
012000     END-SEARCH.
012100 100-EXIT.
012200     EXIT.
012300
012400 150-SCAN-DONOR-GROUPS.                                           031997MM
012500     MOVE "N" TO WS-COMPATIBLE-SW.
012600     SET BG-DON-IDX TO 1.
012700     SEARCH BG-COMPAT-DONOR
012800         AT END
012900             MOVE "N" TO WS-COMPATIBLE-SW
013000         WHEN BG-DONOR-GROUP(BG-IDX, BG-DON-IDX) =
013100              TF-STOCK-BLOOD-GROUP
013200             MOVE "Y" TO WS-COMPATIBLE-SW
013300     END-SEARCH.
013400 150-EXIT.
013500     EXIT.
013600
013700 200-CHECK-SUFFICIENCY.
013800*    TF-STOCK-UNITS-ON-HAND IS PASSED IN ON TRANSF-STOCK-REC
013900*    FILLER -- SEE NOTE IN BLREQFUL 400-FULFILL-REQUEST.  NO WORK
014000*    TO DO HERE OTHER THAN THE COMPARE AT PROCEDURE DIVISION.
014100     CONTINUE.
014200 200-EXIT.
014300     EXIT.
014400
014500 300-DEDUCT-AND-POST.
014600     SUBTRACT TF-UNITS-N FROM TF-STOCK-UNITS-ON-HAND.
014700
014800     ADD 1 TO TF-TRANS-ID-SEED.
014900     MOVE TF-TRANS-ID-SEED TO TFO-TRANS-ID.
015000     MOVE TF-REQ-RECIPIENT-ID TO TFO-RECIPIENT-ID.
015100     MOVE TF-STOCK-ID TO TFO-STOCK-ID.
015200     MOVE TF-REQ-ID TO TFO-REQUEST-ID.
015300     MOVE TF-STOCK-BLOOD-GROUP TO TFO-BLOOD-GROUP.
015400     MOVE TF-STOCK-COMPONENT-TYPE TO TFO-COMPONENT-TYPE.
015500     MOVE TF-UNITS-N TO TFO-UNITS.
015600     MOVE TF-TODAY TO TFO-DATE.
015700     MOVE TF-STAFF-NAME TO TFO-ADMINISTERED-BY.
015800     MOVE "N" TO TFO-REACTION-OBSERVED.
015900     MOVE "COMPLETED   " TO TFO-STATUS.
016000
016100     ADD TF-UNITS-N TO TF-REQ-UNITS-FULFILLED.
016200     IF TF-REQ-UNITS-FULFILLED >= TF-REQ-UNITS-REQUESTED
016300         MOVE "FULFILLED           " TO TF-REQ-STATUS
016400     ELSE
016500         MOVE "PARTIALLY_FULFILLED " TO TF-REQ-STATUS.
016600 300-EXIT.
016700     EXIT.
