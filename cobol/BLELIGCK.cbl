000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BLELIGCK.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/02/94.
000700 DATE-COMPILED. 05/02/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG                                                    *
001100*  05/02/94-JS  ORIGINAL WRITE-UP. COMPREHENSIVE DONOR           *
001200*               ELIGIBILITY CHECK -- ONE CALC-TYPE-SW LINKAGE    *
001300*               ENTRY SO BLDNUPDT AND ANY AD-HOC CALLER GET THE  *
001400*               SAME ANSWER.                                     *
001500*  08/19/94-JS  ADDED THE PERMANENT-CONDITION SHORT-CIRCUIT --    *
001600*               QA CAUGHT A CASE WHERE A CANCER-ACTIVE DONOR WAS *
001700*               STILL GETTING A NEXT-ELIGIBLE-DATE.              *
001800*  02/14/95-MM  TEMP-COND-TABLE DAYS WERE TRANSPOSED FOR          *
001900*               TATTOO_PIERCING AND MINOR_SURGERY.  FIXED.        *
002000*  11/03/96-MM  ADDED FN-VOLUME-CHECK ENTRY FOR THE NADLER       *
002100*               BLOOD-VOLUME CALL FROM THE DONATION-INTAKE SCREEN*
002200*               (REQUEST #2209) -- KEPT SEPARATE FROM THE        *
002300*               ELIGIBILITY BRANCH SO A VOLUME-ONLY CALLER NEVER *
002400*               PULLS IN THE FULL CONDITION SWEEP.               *
002500*  01/26/99-KT  Y2K REVIEW -- ALL DATE FIELDS ARE CCYYMMDD,       *
002600*               BLDATMTH HANDLES THE CENTURY.  NO CHANGE NEEDED. *
002700*  04/09/02-RD  HEMOGLOBIN MINIMUM FOR "FEMALE" WAS BEING         *
002800*               COMPARED CASE-SENSITIVE -- CALLERS NOW PASS      *
002900*               UPPER-CASE GENDER/CONDITION STRINGS (SEE          *
003000*               BLDNEDIT 250-EDIT-CONDITIONS) SO THIS NO LONGER   *
003100*               BITES, BUT LEFT THE COMMENT FOR THE NEXT PERSON.  *
003200******************************************************************
003300*  INPUT CONDITION STRINGS AND THE GENDER FIELD ARE EXPECTED      *
003400*  ALREADY UPPER-CASED WITH UNDERSCORES IN PLACE OF BLANKS (THE   *
003500*  INTAKE EDIT STEP, BLDNEDIT, DOES THIS BEFORE CALLING).         *
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 INPUT-OUTPUT SECTION.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800 01  MISC-FIELDS.
004900     05  WS-SUB                     PIC 9(02) COMP.
005000     05  WS-REQUIRED-INTERVAL       PIC 9(03) COMP.
005100     05  WS-ELAPSED-DAYS            PIC S9(05) COMP.
005200     05  WS-CANDIDATE-DATE          PIC 9(08).
005300     05  WS-CALL-RET-CODE           PIC S9(04) COMP.
005400     05  WS-HEIGHT-M3               PIC 9(3)V9(6) COMP-3.
005500     05  WS-RATIO                   PIC 9V9(4) COMP-3.
005600
005700*    LOCAL COPY OF BLDATMTH'S LINKAGE RECORD -- PASSED BY
005800*    REFERENCE ON EVERY CALL "BLDATMTH" BELOW.
005900 01  DATMTH-CALL-REC.
006000     05  DATMTH-FN-SW               PIC X.
006100     05  DATMTH-DATE-1              PIC 9(08).
006200     05  DATMTH-DATE-2              PIC 9(08).
006300     05  DATMTH-NBR-DAYS            PIC S9(05) COMP.
006400     05  DATMTH-RESULT-DATE         PIC 9(08).
006500
006600 01  PERM-COND-SEED-AREA.
006700     05  FILLER  PIC X(20) VALUE "HIV_POSITIVE        ".
006800     05  FILLER  PIC X(20) VALUE "HEPATITIS_B         ".
006900     05  FILLER  PIC X(20) VALUE "HEPATITIS_C         ".
007000     05  FILLER  PIC X(20) VALUE "HEART_DISEASE       ".
007100     05  FILLER  PIC X(20) VALUE "CANCER_ACTIVE       ".
007200     05  FILLER  PIC X(20) VALUE "BLEEDING_DISORDER   ".
007300     05  FILLER  PIC X(20) VALUE "ORGAN_TRANSPLANT    ".
007400
007500 01  PERM-COND-TABLE REDEFINES PERM-COND-SEED-AREA.
007600     05  PERM-COND-ROW OCCURS 7 TIMES INDEXED BY PERM-IDX
007700                                        PIC X(20).
007800
007900 01  TEMP-COND-SEED-AREA.
008000     05  FILLER  PIC X(23) VALUE "COLD_FLU            007".
008100     05  FILLER  PIC X(23) VALUE "FEVER               014".
008200     05  FILLER  PIC X(23) VALUE "ANTIBIOTICS         014".
008300     05  FILLER  PIC X(23) VALUE "DENTAL_PROCEDURE    003".
008400     05  FILLER  PIC X(23) VALUE "TATTOO_PIERCING     090".
008500     05  FILLER  PIC X(23) VALUE "VACCINATION         014".
008600     05  FILLER  PIC X(23) VALUE "MINOR_SURGERY       090".
008700     05  FILLER  PIC X(23) VALUE "MAJOR_SURGERY       180".
008800     05  FILLER  PIC X(23) VALUE "PREGNANCY           180".
008900     05  FILLER  PIC X(23) VALUE "BLOOD_TRANSFUSION   365".
009000
009100 01  TEMP-COND-TABLE REDEFINES TEMP-COND-SEED-AREA.
009200     05  TEMP-COND-ROW OCCURS 10 TIMES INDEXED BY TEMP-IDX.
009300         10  TEMP-COND-NAME          PIC X(20).
009400         10  TEMP-COND-DAYS          PIC 9(03).
009500
009600 LINKAGE SECTION.
009700 01  ELIGCK-REC.
009800     05  ELIGCK-FN-SW               PIC X.
009900         88  FN-ELIGIBILITY-CHECK  VALUE "E".
010000         88  FN-VOLUME-CHECK       VALUE "V".
010100     05  ELIGCK-TODAY               PIC 9(08).
010200     05  ELIGCK-DOB                 PIC 9(08).
010300     05  ELIGCK-WEIGHT-KG           PIC 9(03)V9(1).
010400     05  ELIGCK-HEIGHT-CM           PIC 9(03).
010500     05  ELIGCK-HEMOGLOBIN          PIC 9(02)V9(1).
010600     05  ELIGCK-GENDER              PIC X(10).
010700     05  ELIGCK-DONATION-TYPE       PIC X(12).
010800     05  ELIGCK-LAST-DONATION-DATE  PIC 9(08).
010900     05  ELIGCK-CONDITION-COUNT     PIC 9(02) COMP.
011000     05  ELIGCK-CONDITION OCCURS 10 TIMES INDEXED BY COND-IDX
011100                                        PIC X(20).
011200     05  ELIGCK-ELIGIBLE-FLAG       PIC X.
011300         88  ELIGCK-IS-ELIGIBLE  VALUE "Y".
011400     05  ELIGCK-PERMANENT-FLAG      PIC X.
011500         88  ELIGCK-IS-PERMANENT  VALUE "Y".
011600     05  ELIGCK-REASON-COUNT        PIC 9(02) COMP.
011700     05  ELIGCK-REASON OCCURS 10 TIMES INDEXED BY REASON-IDX
011800                                        PIC X(40).
011900     05  ELIGCK-NEXT-ELIGIBLE-DATE  PIC 9(08).
012000     05  ELIGCK-BLOOD-VOLUME-ML     PIC 9(07)V9(2).
012100     05  ELIGCK-SAFE-TO-DONATE      PIC X.
012200         88  ELIGCK-IS-SAFE  VALUE "Y".
012300
012400 01  RETURN-CD                      PIC 9(4) COMP.
012500
012600 PROCEDURE DIVISION USING ELIGCK-REC, RETURN-CD.
012700     MOVE "N" TO ELIGCK-ELIGIBLE-FLAG.
012800     MOVE "N" TO ELIGCK-PERMANENT-FLAG.
012900     MOVE "N" TO ELIGCK-SAFE-TO-DONATE.
013000     MOVE ZERO TO ELIGCK-REASON-COUNT.
013100     MOVE ZERO TO ELIGCK-NEXT-ELIGIBLE-DATE.
013200     MOVE ZERO TO ELIGCK-BLOOD-VOLUME-ML.
013300
013400     IF FN-ELIGIBILITY-CHECK
013500         PERFORM 100-CALC-ELIGIBILITY THRU 100-EXIT
013600         IF NOT ELIGCK-IS-PERMANENT
013700             PERFORM 200-CALC-CONDITIONS THRU 200-EXIT
013800         END-IF
013900         IF ELIGCK-REASON-COUNT = ZERO
014000             MOVE "Y" TO ELIGCK-ELIGIBLE-FLAG
014100         END-IF
014200     ELSE IF FN-VOLUME-CHECK
014300         PERFORM 300-CALC-BLOOD-VOLUME THRU 300-EXIT.
014400
014500     MOVE ZERO TO RETURN-CD.
014600     GOBACK.
014700
014800 100-CALC-ELIGIBILITY.
014900*    AGE CHECK -- OVER 65 IS THE ONE PERMANENT, SHORT-CIRCUITING
015000*    CHECK IN THIS PARAGRAPH.  EVERYTHING ELSE ACCUMULATES.
015100     MOVE "A" TO DATMTH-FN-SW.
015200     MOVE ELIGCK-DOB TO DATMTH-DATE-1.
015300     MOVE ELIGCK-TODAY TO DATMTH-DATE-2.
015400     CALL "BLDATMTH" USING DATMTH-CALL-REC, WS-CALL-RET-CODE.
015500
015600     IF DATMTH-NBR-DAYS > 65
015700         MOVE "Y" TO ELIGCK-PERMANENT-FLAG
015800         MOVE ZERO TO ELIGCK-REASON-COUNT
015900         ADD 1 TO ELIGCK-REASON-COUNT
016000         MOVE "DONOR EXCEEDS MAXIMUM AGE OF 65"
016100             TO ELIGCK-REASON(ELIGCK-REASON-COUNT)
016200         GO TO 100-EXIT.
016300
016400     IF DATMTH-NBR-DAYS < 18
016500         ADD 1 TO ELIGCK-REASON-COUNT
016600         MOVE "DONOR IS BELOW MINIMUM AGE OF 18"
016700             TO ELIGCK-REASON(ELIGCK-REASON-COUNT)
016800         MOVE "D" TO DATMTH-FN-SW
016900         MOVE ELIGCK-DOB TO DATMTH-DATE-1
017000         MOVE 6480 TO DATMTH-NBR-DAYS
017100         CALL "BLDATMTH" USING DATMTH-CALL-REC, WS-CALL-RET-CODE
017200         PERFORM 150-KEEP-LATER-DATE THRU 150-EXIT.
017300
017400     IF ELIGCK-WEIGHT-KG < 50.0
017500         ADD 1 TO ELIGCK-REASON-COUNT
017600         MOVE "DONOR WEIGHS LESS THAN 50.0 KG"
017700             TO ELIGCK-REASON(ELIGCK-REASON-COUNT).
017800
017900     IF ELIGCK-GENDER = "FEMALE    "                              040902RD
018000         IF ELIGCK-HEMOGLOBIN < 12.5                              040902RD
018100             ADD 1 TO ELIGCK-REASON-COUNT
018200             MOVE "HEMOGLOBIN BELOW 12.5 G/DL MINIMUM"
018300                 TO ELIGCK-REASON(ELIGCK-REASON-COUNT)
018400         END-IF
018500     ELSE
018600         IF ELIGCK-HEMOGLOBIN < 13.0
018700             ADD 1 TO ELIGCK-REASON-COUNT
018800             MOVE "HEMOGLOBIN BELOW 13.0 G/DL MINIMUM"
018900                 TO ELIGCK-REASON(ELIGCK-REASON-COUNT)
019000         END-IF.
019100
019200     IF ELIGCK-LAST-DONATION-DATE NOT = ZERO
019300         EVALUATE TRUE
019400             WHEN ELIGCK-DONATION-TYPE = "PLATELET    "
019500               OR ELIGCK-DONATION-TYPE = "PLATELETS   "
019600                 MOVE 7 TO WS-REQUIRED-INTERVAL
019700             WHEN ELIGCK-DONATION-TYPE = "PLASMA      "
019800                 MOVE 28 TO WS-REQUIRED-INTERVAL
019900             WHEN OTHER
020000                 MOVE 56 TO WS-REQUIRED-INTERVAL
020100         END-EVALUATE
020200
020300         MOVE "F" TO DATMTH-FN-SW
020400         MOVE ELIGCK-LAST-DONATION-DATE TO DATMTH-DATE-1
020500         MOVE ELIGCK-TODAY TO DATMTH-DATE-2
020600         CALL "BLDATMTH" USING DATMTH-CALL-REC, WS-CALL-RET-CODE
020700         MOVE DATMTH-NBR-DAYS TO WS-ELAPSED-DAYS
020800
020900         IF WS-ELAPSED-DAYS < WS-REQUIRED-INTERVAL
021000             ADD 1 TO ELIGCK-REASON-COUNT
021100             MOVE "MINIMUM INTER-DONATION INTERVAL NOT MET"
021200                 TO ELIGCK-REASON(ELIGCK-REASON-COUNT)
021300             MOVE "D" TO DATMTH-FN-SW
021400             MOVE ELIGCK-LAST-DONATION-DATE TO DATMTH-DATE-1
021500             MOVE WS-REQUIRED-INTERVAL TO DATMTH-NBR-DAYS
021600             CALL "BLDATMTH" USING DATMTH-CALL-REC,
021700                  WS-CALL-RET-CODE
021800             PERFORM 150-KEEP-LATER-DATE THRU 150-EXIT
021900         END-IF
022000     END-IF.
022100 100-EXIT.
022200     EXIT.
022300
022400 150-KEEP-LATER-DATE.
022500*    KEEP THE FURTHEST-OUT CANDIDATE NEXT-ELIGIBLE-DATE SEEN SO
022600*    FAR.  ELIGCK-NEXT-ELIGIBLE-DATE STARTS AT ZERO.
022700     IF DATMTH-RESULT-DATE > ELIGCK-NEXT-ELIGIBLE-DATE
022800         MOVE DATMTH-RESULT-DATE TO ELIGCK-NEXT-ELIGIBLE-DATE.
022900 150-EXIT.
023000     EXIT.
023100
023200 200-CALC-CONDITIONS.
023300     PERFORM 210-SCAN-PERM-CONDITIONS THRU 210-EXIT
023400         VARYING COND-IDX FROM 1 BY 1
023500         UNTIL COND-IDX > ELIGCK-CONDITION-COUNT
023600            OR ELIGCK-IS-PERMANENT.
023700
023800     IF ELIGCK-IS-PERMANENT
023900         GO TO 200-EXIT.
024000
024100     PERFORM 250-SCAN-TEMP-CONDITIONS THRU 250-EXIT
024200         VARYING COND-IDX FROM 1 BY 1
024300         UNTIL COND-IDX > ELIGCK-CONDITION-COUNT.
024400 200-EXIT.
024500     EXIT.
024600
024700 210-SCAN-PERM-CONDITIONS.                                        081994JS
024800     SET PERM-IDX TO 1.
024900     SEARCH PERM-COND-ROW
025000         AT END
025100             CONTINUE
025200         WHEN PERM-COND-ROW(PERM-IDX) = ELIGCK-CONDITION(COND-IDX)
025300             MOVE "Y" TO ELIGCK-PERMANENT-FLAG
025400             ADD 1 TO ELIGCK-REASON-COUNT
025500             MOVE "PERMANENT MEDICAL DEFERRAL"
025600                 TO ELIGCK-REASON(ELIGCK-REASON-COUNT)
025700             MOVE ZERO TO ELIGCK-NEXT-ELIGIBLE-DATE
025800     END-SEARCH.
025900 210-EXIT.
026000     EXIT.
026100
026200 250-SCAN-TEMP-CONDITIONS.                                        021495MM
026300     SET TEMP-IDX TO 1.
026400     SEARCH TEMP-COND-ROW
026500         AT END
026600             CONTINUE
026700         WHEN TEMP-COND-NAME(TEMP-IDX) =
026800                  ELIGCK-CONDITION(COND-IDX)
026900             ADD 1 TO ELIGCK-REASON-COUNT
027000             MOVE "TEMPORARY MEDICAL DEFERRAL"
027100                 TO ELIGCK-REASON(ELIGCK-REASON-COUNT)
027200             MOVE "D" TO DATMTH-FN-SW
027300             MOVE ELIGCK-TODAY TO DATMTH-DATE-1
027400             MOVE TEMP-COND-DAYS(TEMP-IDX) TO DATMTH-NBR-DAYS
027500             CALL "BLDATMTH" USING DATMTH-CALL-REC,
027600                  WS-CALL-RET-CODE
027700             PERFORM 150-KEEP-LATER-DATE THRU 150-EXIT
027800     END-SEARCH.
027900 250-EXIT.
028000     EXIT.
028100
028200 300-CALC-BLOOD-VOLUME.                                           110396MM
028300*    NADLER'S FORMULA.  RESULT IS CARRIED IN MILLILITRES.
028400     COMPUTE WS-HEIGHT-M3 ROUNDED =
028500         (ELIGCK-HEIGHT-CM / 100) ** 3.
028600
028700     IF ELIGCK-GENDER = "MALE      "
028800         COMPUTE ELIGCK-BLOOD-VOLUME-ML ROUNDED =
028900             ((0.3669 * WS-HEIGHT-M3) +
029000              (0.03219 * ELIGCK-WEIGHT-KG) + 0.6041) * 1000
029100     ELSE
029200         COMPUTE ELIGCK-BLOOD-VOLUME-ML ROUNDED =
029300             ((0.3561 * WS-HEIGHT-M3) +
029400              (0.03308 * ELIGCK-WEIGHT-KG) + 0.1833) * 1000.
029500
029600     IF ELIGCK-BLOOD-VOLUME-ML > ZERO
029700         COMPUTE WS-RATIO ROUNDED =
029800             450 / ELIGCK-BLOOD-VOLUME-ML
029900         IF WS-RATIO < 0.12
030000             MOVE "Y" TO ELIGCK-SAFE-TO-DONATE
030100         END-IF
030200     END-IF.
030300 300-EXIT.
030400     EXIT.
