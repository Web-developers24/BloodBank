000100******************************************************************
000200*  COPYBOOK:  BBCOMPAT                                           *
000300*  THE ABO/RH COMPATIBILITY TABLE.  ROW ORDER IS THE CANONICAL   *
000400*  BLOOD-GROUP ORDER USED THROUGHOUT THE SUITE (A+,A-,B+,B-,     *
000500*  AB+,AB-,O+,O-) -- NOT ALPHABETICAL -- SO BLSTKSWP CAN DRIVE    *
000600*  THE INVENTORY SUMMARY CONTROL BREAK OFF THE SAME TABLE THAT    *
000700*  BLREQFUL/BLTRANSF USE FOR THE DONOR-COMPATIBILITY GATE.        *
000800*  BG-COMPAT-DONOR(1..BG-COMPAT-COUNT) LISTS THE DONOR GROUPS     *
000900*  THAT MAY BE TRANSFUSED INTO THE RECIPIENT GROUP AT             *
001000*  BG-GROUP-CODE.  UNUSED TRAILING SLOTS ARE SPACE-FILLED SO A    *
001100*  SEARCH OF BG-COMPAT-DONOR STOPS CLEAN ON THE FIRST BLANK       *
001200*  ENTRY RATHER THAN RUNNING ALL EIGHT OCCURRENCES EVERY TIME.    *
001300*                                                                 *
001400*  THE TABLE IS SEEDED BY REDEFINING A FLAT LITERAL AREA -- THIS  *
001500*  SHOP DOES NOT CARRY PER-OCCURRENCE VALUE CLAUSES ON A TABLE,   *
001600*  SO A FIXED TABLE GETS LOADED BY LAYING THE VALUES OUT AS       *
001700*  FILLER IN A FLAT AREA AND REDEFINING THE WHOLE THING.          *
001800******************************************************************
001900 01  BG-SEED-AREA.
002000     05  FILLER  PIC X(46) VALUE
002100         "A+   4O-   O+   A-   A+                       ".
002200     05  FILLER  PIC X(46) VALUE
002300         "A-   2O-   A-                                 ".
002400     05  FILLER  PIC X(46) VALUE
002500         "B+   4O-   O+   B-   B+                       ".
002600     05  FILLER  PIC X(46) VALUE
002700         "B-   2O-   B-                                 ".
002800     05  FILLER  PIC X(46) VALUE
002900         "AB+  8O-   O+   A-   A+   B-   B+   AB-  AB+  ".
003000     05  FILLER  PIC X(46) VALUE
003100         "AB-  4O-   A-   B-   AB-                      ".
003200     05  FILLER  PIC X(46) VALUE
003300         "O+   2O-   O+                                 ".
003400     05  FILLER  PIC X(46) VALUE
003500         "O-   1O-                                      ".
003600
003700 01  BLOOD-GROUP-TABLE REDEFINES BG-SEED-AREA.
003800     05  BG-TABLE-ROW OCCURS 8 TIMES INDEXED BY BG-IDX.
003900         10  BG-GROUP-CODE          PIC X(05).
004000         10  BG-COMPAT-COUNT        PIC 9(01).
004100         10  BG-COMPAT-DONOR OCCURS 8 TIMES INDEXED BY BG-DON-IDX.
004200             15  BG-DONOR-GROUP      PIC X(05).
