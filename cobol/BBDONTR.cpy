000100******************************************************************
000200*  COPYBOOK:  BBDONTR                                            *
000300*  DONATION TRANSACTION LOG.  APPEND-ONLY -- NOTHING IN THE       *
000400*  SUITE REWRITES A DONATION RECORD ONCE WRITTEN.  WRITTEN BY     *
000500*  BLDNUPDT AT THE MOMENT A DONATION IS POSTED; READ BY BLSTKINT  *
000600*  TO BUILD THE MATCHING STOCK RECEIPT.                          *
000700******************************************************************
000800 01  DONATION-REC.
000900     05  DONATION-ID                PIC 9(09).
001000     05  DONATION-DONOR-ID           PIC 9(09).
001100     05  DONATION-DATE               PIC 9(08).
001200     05  DONATION-DATE-X REDEFINES DONATION-DATE.
001300         10  DONATION-DT-CC          PIC 9(02).
001400         10  DONATION-DT-YY          PIC 9(02).
001500         10  DONATION-DT-MM          PIC 9(02).
001600         10  DONATION-DT-DD          PIC 9(02).
001700     05  DONATION-BLOOD-GROUP        PIC X(05).
001800     05  DONATION-COMPONENT-TYPE     PIC X(12).
001900     05  DONATION-VOLUME-ML          PIC 9(05).
002000     05  DONATION-STATUS             PIC X(12).
002100         88  DONATION-SCHEDULED   VALUE "SCHEDULED   ".
002200         88  DONATION-IN-PROGRESS VALUE "IN_PROGRESS ".
002300         88  DONATION-COMPLETED   VALUE "COMPLETED   ".
002400         88  DONATION-CANCELLED   VALUE "CANCELLED   ".
002500         88  DONATION-REJECTED    VALUE "REJECTED    ".
002600     05  FILLER                      PIC X(20).
