000100******************************************************************
000200*  COPYBOOK:  BBABEND                                            *
000300*  DUMP RECORD USED BY THE BLOOD-BANK BATCH SUITE WHEN A JOB      *
000400*  STEP HITS AN OUT-OF-BALANCE OR INVALID-KEY CONDITION.  WRITTEN *
000500*  TO SYSOUT JUST BEFORE THE FORCED ABEND (SEE 1000-ABEND-RTN IN  *
000600*  EACH MAIN PROGRAM).  SAME SHAPE IN EVERY PROGRAM THAT COPIES   *
000700*  IT SO THE OPERATOR CAN READ THE DUMP THE SAME WAY REGARDLESS   *
000800*  OF WHICH STEP BLEW UP.                                         *
000900******************************************************************
001000 01  ABEND-REC.
001100     05  PARA-NAME                  PIC X(31).
001200     05  FILLER                     PIC X(01) VALUE SPACE.
001300     05  ABEND-REASON               PIC X(40).
001400     05  FILLER                     PIC X(01) VALUE SPACE.
001500     05  EXPECTED-VAL               PIC X(09).
001600     05  FILLER                     PIC X(01) VALUE SPACE.
001700     05  ACTUAL-VAL                 PIC X(09).
001800     05  FILLER                     PIC X(08) VALUE SPACES.
001900
002000*  FORCED-ABEND DIVISOR PAIR -- 1000-ABEND-RTN IN EACH MAIN
002100*  PROGRAM DIVIDES ZERO-VAL INTO ONE-VAL TO BLOW THE STEP AFTER
002200*  THE DUMP RECORD IS WRITTEN, SAME AS THE REST OF THE SUITE.
002300 01  ZERO-VAL                       PIC 9(01) COMP VALUE ZERO.
002400 01  ONE-VAL                        PIC 9(01) COMP VALUE 1.
