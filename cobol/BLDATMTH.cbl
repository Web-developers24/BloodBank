000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BLDATMTH.
000400 AUTHOR. R DYKSTRA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/14/91.
000700 DATE-COMPILED. 11/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG                                                    *
001100*  11/14/91-RD  ORIGINAL WRITE-UP. THE SEARCH/UPDATE STEPS KEEP  *
001200*               CALLING FOR 'DTEVAL' AND IT NEVER SHOWED UP IN   *
001300*               THE CUTOVER TAPE, SO THIS REPLACES IT FOR THE    *
001400*               BLOOD-BANK SUITE. LINKAGE-ONLY, NO FILES OF ITS  *
001500*               OWN, CALLED BY EVERY STEP THAT NEEDS A DATE      *
001600*               ANSWER.                                          *
001700*  03/02/92-RD  ADDED 300-DIFF-DAYS ENTRY FOR THE DONATION        *
001800*               COOLDOWN WINDOW CHECK IN BLDNUPDT.                *
001900*  09/09/94-KT  FIXED 500-DAYNUM-TO-DATE -- WAS LOSING THE       *
002000*               CENTURY ON THE BACK-CONVERSION FOR DATES AFTER   *
002100*               A YEAR BOUNDARY.                                 *
002200*  01/19/99-KT  Y2K REVIEW -- ALL DATE FIELDS HERE ARE ALREADY    *
002300*               CCYYMMDD (8-BYTE, FULL CENTURY).  NO WINDOWING   *
002400*               LOGIC NEEDED, CONFIRMED WITH QA.                 *
002500*  06/30/01-JS  ADDED FN-AGE-YEARS ENTRY POINT FOR BLELIGCK'S      *
002600*               WHOLE-YEARS-OF-AGE CHECK (REQUEST #4471).         *
002700******************************************************************
002800*  THIS ROUTINE'S ADD-DAYS/DIFF-DAYS ENTRY POINTS USE A 30-DAY-   *
002900*  MONTH, 360-DAY-YEAR DAY-COUNT CONVENTION (LIKE THE OLD         *
003000*  INTEREST-ACCRUAL ROUTINES ON THE LOAN SYSTEM) RATHER THAN A    *
003100*  TRUE JULIAN CALENDAR.  IT IS CONSISTENT IN BOTH DIRECTIONS SO  *
003200*  EVERY CALLER IN THE SUITE SEES THE SAME ANSWER.  FN-AGE-YEARS  *
003300*  USES A TRUE CALENDAR-YEAR COMPARISON SINCE A DONOR'S AGE MUST  *
003400*  NOT DRIFT AWAY FROM THE ACTUAL BIRTH DATE.                     *
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700 01  MISC-FIELDS.
004800     05  WS-DAYNUM-1                PIC S9(9) COMP.
004900     05  WS-DAYNUM-2                PIC S9(9) COMP.
005000     05  WS-DAYNUM-RESULT           PIC S9(9) COMP.
005100     05  WS-REMAINDER               PIC S9(9) COMP.
005200     05  WS-AGE-YEARS               PIC S9(4) COMP.
005300
005400 LINKAGE SECTION.
005500 01  DATMTH-REC.
005600     05  DATMTH-FN-SW               PIC X.
005700         88  FN-AGE-YEARS  VALUE "A".
005800         88  FN-ADD-DAYS   VALUE "D".
005900         88  FN-DIFF-DAYS  VALUE "F".
006000     05  DATMTH-DATE-1              PIC 9(08).
006100     05  DATMTH-DATE-1-X REDEFINES DATMTH-DATE-1.
006200         10  DATMTH-D1-CCYY         PIC 9(04).
006300         10  DATMTH-D1-MM           PIC 9(02).
006400         10  DATMTH-D1-DD           PIC 9(02).
006500     05  DATMTH-DATE-2              PIC 9(08).
006600     05  DATMTH-DATE-2-X REDEFINES DATMTH-DATE-2.
006700         10  DATMTH-D2-CCYY         PIC 9(04).
006800         10  DATMTH-D2-MM           PIC 9(02).
006900         10  DATMTH-D2-DD           PIC 9(02).
007000     05  DATMTH-NBR-DAYS            PIC S9(5) COMP.
007100     05  DATMTH-RESULT-DATE         PIC 9(08).
007200     05  DATMTH-RESULT-DATE-X REDEFINES DATMTH-RESULT-DATE.
007300         10  DATMTH-RES-CCYY        PIC 9(04).
007400         10  DATMTH-RES-MM          PIC 9(02).
007500         10  DATMTH-RES-DD          PIC 9(02).
007600
007700 01  RETURN-CD                      PIC 9(4) COMP.
007800
007900 PROCEDURE DIVISION USING DATMTH-REC, RETURN-CD.
008000     IF FN-AGE-YEARS
008100         PERFORM 100-CALC-AGE-YEARS THRU 100-EXIT
008200     ELSE IF FN-ADD-DAYS
008300         PERFORM 200-ADD-DAYS THRU 200-EXIT
008400     ELSE IF FN-DIFF-DAYS
008500         PERFORM 300-DIFF-DAYS THRU 300-EXIT.
008600
008700     MOVE ZERO TO RETURN-CD.
008800     GOBACK.
008900
009000 100-CALC-AGE-YEARS.                                              063001JS
009100*    DATE-1 IS THE BIRTH DATE, DATE-2 IS "TODAY".
009200     COMPUTE WS-AGE-YEARS =
009300         DATMTH-D2-CCYY - DATMTH-D1-CCYY.
009400
009500     IF DATMTH-D2-MM < DATMTH-D1-MM
009600         SUBTRACT 1 FROM WS-AGE-YEARS
009700     ELSE
009800         IF DATMTH-D2-MM = DATMTH-D1-MM AND
009900            DATMTH-D2-DD < DATMTH-D1-DD
010000             SUBTRACT 1 FROM WS-AGE-YEARS.
010100
010200     MOVE WS-AGE-YEARS TO DATMTH-NBR-DAYS.
010300 100-EXIT.
010400     EXIT.
010500
010600 200-ADD-DAYS.
010700     PERFORM 400-DATE-TO-DAYNUM THRU 400-EXIT.
010800     MOVE WS-DAYNUM-1 TO WS-DAYNUM-RESULT.
010900     ADD DATMTH-NBR-DAYS TO WS-DAYNUM-RESULT.
011000     PERFORM 500-DAYNUM-TO-DATE THRU 500-EXIT.
011100 200-EXIT.
011200     EXIT.
011300
011400 300-DIFF-DAYS.                                                   030292RD
011500     PERFORM 400-DATE-TO-DAYNUM THRU 400-EXIT.
011600     COMPUTE DATMTH-NBR-DAYS = WS-DAYNUM-2 - WS-DAYNUM-1.
011700 300-EXIT.
011800     EXIT.
011900
012000 400-DATE-TO-DAYNUM.
012100*    30-DAY-MONTH / 360-DAY-YEAR DAY-COUNT CONVENTION.
012200     COMPUTE WS-DAYNUM-1 =
012300         (DATMTH-D1-CCYY * 360) +
012400         ((DATMTH-D1-MM - 1) * 30) + DATMTH-D1-DD.
012500
012600     COMPUTE WS-DAYNUM-2 =
012700         (DATMTH-D2-CCYY * 360) +
012800         ((DATMTH-D2-MM - 1) * 30) + DATMTH-D2-DD.
012900 400-EXIT.
013000     EXIT.
013100
013200 500-DAYNUM-TO-DATE.                                              090994KT
013300     COMPUTE DATMTH-RES-CCYY =
013400         WS-DAYNUM-RESULT / 360.
013500     COMPUTE WS-REMAINDER =
013600         WS-DAYNUM-RESULT - (DATMTH-RES-CCYY * 360).
013700
013800     IF WS-REMAINDER = 0
013900         SUBTRACT 1 FROM DATMTH-RES-CCYY
014000         MOVE 360 TO WS-REMAINDER.
014100
014200     COMPUTE DATMTH-RES-MM = ((WS-REMAINDER - 1) / 30) + 1.
014300     COMPUTE DATMTH-RES-DD =
014400         WS-REMAINDER - ((DATMTH-RES-MM - 1) * 30).
014500 500-EXIT.
014600     EXIT.
