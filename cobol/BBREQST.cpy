000100******************************************************************
000200*  COPYBOOK:  BBREQST                                            *
000300*  BLOOD REQUEST MASTER RECORD.  REWRITTEN WHOLE EACH RUN BY      *
000400*  BLREQFUL AS REQUESTS ARE FULFILLED OR PARTIALLY FULFILLED.     *
000500*  KEYED BY REQ-ID.                                               *
000600******************************************************************
000700 01  REQUEST-REC.
000800     05  REQ-ID                     PIC 9(09).
000900     05  REQ-RECIPIENT-ID            PIC 9(09).
001000     05  REQ-BLOOD-GROUP             PIC X(05).
001100     05  REQ-COMPONENT-TYPE          PIC X(12).
001200     05  REQ-UNITS-REQUESTED         PIC 9(05).
001300     05  REQ-UNITS-FULFILLED         PIC 9(05).
001400*    NOTE -- THE RULE AS SPECIFIED DOES NOT CAP REQ-UNITS-FULFILLED
001500*    AT REQ-UNITS-REQUESTED.  DO NOT ADD A CLAMP HERE OR IN
001600*    400-FULFILL-REQUEST -- SEE BLREQFUL CHANGE LOG.
001700     05  REQ-PRIORITY                PIC X(10).
001800         88  REQ-LOW       VALUE "LOW       ".
001900         88  REQ-NORMAL    VALUE "NORMAL    ".
002000         88  REQ-HIGH      VALUE "HIGH      ".
002100         88  REQ-EMERGENCY VALUE "EMERGENCY ".
002200     05  REQ-DATE                    PIC 9(08).
002300     05  REQ-REQUIRED-BY-DATE        PIC 9(08).
002400     05  REQ-STATUS                  PIC X(20).
002500         88  REQ-PENDING             VALUE "PENDING             ".
002600         88  REQ-APPROVED            VALUE "APPROVED            ".
002700         88  REQ-PARTIALLY-FULFILLED VALUE "PARTIALLY_FULFILLED ".
002800         88  REQ-FULFILLED           VALUE "FULFILLED           ".
002900         88  REQ-CANCELLED           VALUE "CANCELLED           ".
003000     05  FILLER                      PIC X(29).
