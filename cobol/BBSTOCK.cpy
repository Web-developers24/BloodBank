000100******************************************************************
000200*  COPYBOOK:  BBSTOCK                                            *
000300*  BLOOD STOCK MASTER RECORD -- ONE ROW PER UNIT-BATCH ON HAND.   *
000400*  REWRITTEN WHOLE EACH RUN BY BLSTKINT (INTAKE), BLSTKSWP        *
000500*  (EXPIRE/ALERT SWEEP) AND BLREQFUL/BLTRANSF (DEDUCTION).        *
000600*  KEYED BY STOCK-ID.                                             *
000700******************************************************************
000800 01  STOCK-REC.
000900     05  STOCK-ID                   PIC 9(09).
001000     05  STOCK-BLOOD-GROUP           PIC X(05).
001100     05  STOCK-COMPONENT-TYPE        PIC X(12).
001200         88  STOCK-WHOLE-BLOOD  VALUE "WHOLE_BLOOD ".
001300         88  STOCK-PLASMA       VALUE "PLASMA      ".
001400         88  STOCK-PLATELETS    VALUE "PLATELETS   ".
001500         88  STOCK-RBC          VALUE "RBC         ".
001600         88  STOCK-WBC          VALUE "WBC         ".
001700     05  STOCK-UNITS-AVAILABLE       PIC 9(07).
001800     05  STOCK-UNIT-VOLUME-ML        PIC 9(05).
001900     05  STOCK-COLLECTION-DATE       PIC 9(08).
002000     05  STOCK-COLLECTION-DATE-X REDEFINES
002100         STOCK-COLLECTION-DATE.
002200         10  STOCK-COLL-CC           PIC 9(02).
002300         10  STOCK-COLL-YY           PIC 9(02).
002400         10  STOCK-COLL-MM           PIC 9(02).
002500         10  STOCK-COLL-DD           PIC 9(02).
002600     05  STOCK-EXPIRY-DATE           PIC 9(08).
002700     05  STOCK-EXPIRY-DATE-X REDEFINES
002800         STOCK-EXPIRY-DATE.
002900         10  STOCK-EXP-CC            PIC 9(02).
003000         10  STOCK-EXP-YY            PIC 9(02).
003100         10  STOCK-EXP-MM            PIC 9(02).
003200         10  STOCK-EXP-DD            PIC 9(02).
003300     05  STOCK-STORAGE-LOCATION      PIC X(100).
003400     05  STOCK-STATUS                PIC X(10).
003500         88  STOCK-AVAILABLE   VALUE "AVAILABLE ".
003600         88  STOCK-RESERVED    VALUE "RESERVED  ".
003700         88  STOCK-EXPIRED-FLG VALUE "EXPIRED   ".
003800         88  STOCK-DISCARDED   VALUE "DISCARDED ".
003900     05  FILLER                      PIC X(36).
