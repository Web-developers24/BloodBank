000100******************************************************************
000200*  COPYBOOK:  BBRECIP                                            *
000300*  RECIPIENT MASTER RECORD.  READ-ONLY REFERENCE FOR THE REQUEST- *
000400*  FULFILLMENT STEP (BLREQFUL) -- NOTHING IN THE BATCH SUITE      *
000500*  REWRITES THIS FILE.  KEYED BY RECIP-ID.                        *
000600******************************************************************
000700 01  RECIPIENT-REC.
000800     05  RECIP-ID                   PIC 9(09).
000900     05  RECIP-FULL-NAME             PIC X(100).
001000     05  RECIP-BLOOD-GROUP           PIC X(05).
001100         88  RECIP-GROUP-VALID  VALUES ARE
001200             "A+   " "A-   " "B+   " "B-   "
001300             "AB+  " "AB-  " "O+   " "O-   ".
001400     05  RECIP-PHONE                 PIC X(20).
001500     05  RECIP-HOSPITAL-NAME         PIC X(200).
001600     05  RECIP-DOCTOR-NAME           PIC X(100).
001700*    RECIP-MEDICAL-CONDITION IS FREE TEXT, NOT USED BY ANY RULE --
001800*    TRUNCATED HERE THE SAME AS DONOR-ADDRESS ABOVE.
001900     05  RECIP-MEDICAL-CONDITION     PIC X(50).
002000     05  FILLER                      PIC X(16).
