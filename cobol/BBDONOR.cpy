000100******************************************************************
000200*  COPYBOOK:  BBDONOR                                            *
000300*  DONOR MASTER RECORD.                                          *
000400*  THIS FILE HAS NO KEYED RANDOM ACCESS ON THIS SHOP'S GNUCOBOL   *
000500*  BOX -- EVERY BATCH STEP THAT TOUCHES THE DONOR MASTER LOADS    *
000600*  IT WHOLE INTO DONOR-TABLE-REC (SEE BLDNUPDT/BLREQFUL/BLSTKINT  *
000700*  WORKING-STORAGE), UPDATES IN MEMORY, AND REWRITES THE WHOLE    *
000800*  FILE AT END OF RUN.  KEYED BY DONOR-ID.                        *
000900******************************************************************
001000 01  DONOR-REC.
001100     05  DONOR-ID                   PIC 9(09).
001200     05  DONOR-FULL-NAME             PIC X(100).
001300     05  DONOR-BLOOD-GROUP           PIC X(05).
001400         88  DONOR-GROUP-VALID  VALUES ARE
001500             "A+   " "A-   " "B+   " "B-   "
001600             "AB+  " "AB-  " "O+   " "O-   ".
001700     05  DONOR-PHONE                 PIC X(20).
001800     05  DONOR-EMAIL                 PIC X(100).
001900*    DONOR-ADDRESS IS CAPTURED FOR MAILINGS ONLY -- NOT TESTED BY
002000*    ANY ELIGIBILITY OR STOCK RULE IN THE SUITE.
002100     05  DONOR-ADDRESS               PIC X(100).
002200     05  DONOR-DOB                   PIC 9(08).
002300     05  DONOR-DOB-X REDEFINES DONOR-DOB.
002400         10  DONOR-DOB-CC            PIC 9(02).
002500         10  DONOR-DOB-YY            PIC 9(02).
002600         10  DONOR-DOB-MM            PIC 9(02).
002700         10  DONOR-DOB-DD            PIC 9(02).
002800     05  DONOR-GENDER                PIC X(10).
002900         88  DONOR-MALE    VALUE "MALE      ".
003000         88  DONOR-FEMALE  VALUE "FEMALE    ".
003100         88  DONOR-OTHER-GENDER VALUE "OTHER     ".
003200     05  DONOR-WEIGHT-KG             PIC 9(03)V9(1).
003300     05  DONOR-LAST-DONATION-DATE    PIC 9(08).
003400     05  DONOR-LAST-DONATION-DATE-X REDEFINES
003500         DONOR-LAST-DONATION-DATE.
003600         10  DONOR-LDD-CC            PIC 9(02).
003700         10  DONOR-LDD-YY            PIC 9(02).
003800         10  DONOR-LDD-MM            PIC 9(02).
003900         10  DONOR-LDD-DD            PIC 9(02).
004000     05  DONOR-TOTAL-DONATIONS       PIC 9(05).
004100     05  DONOR-IS-ELIGIBLE           PIC X(01).
004200         88  DONOR-ELIGIBLE-FLAG      VALUE "Y".
004300         88  DONOR-NOT-ELIGIBLE-FLAG  VALUE "N".
004400     05  DONOR-HEMOGLOBIN            PIC 9(02)V9(1).
004500     05  FILLER                      PIC X(127).
