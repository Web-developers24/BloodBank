000100******************************************************************
000200*  COPYBOOK:  BBTRANS                                            *
000300*  TRANSFUSION TRANSACTION LOG.  APPEND-ONLY -- WRITTEN BY        *
000400*  BLTRANSF AS EACH UNIT-BATCH IS TRANSFUSED AGAINST AN OPEN      *
000500*  BLOOD REQUEST.                                                *
000600******************************************************************
000700 01  TRANSFUSION-REC.
000800     05  TRANS-ID                   PIC 9(09).
000900     05  TRANS-RECIPIENT-ID          PIC 9(09).
001000     05  TRANS-STOCK-ID              PIC 9(09).
001100     05  TRANS-REQUEST-ID            PIC 9(09).
001200     05  TRANS-BLOOD-GROUP           PIC X(05).
001300     05  TRANS-COMPONENT-TYPE        PIC X(12).
001400     05  TRANS-UNITS                 PIC 9(05).
001500     05  TRANS-DATE                  PIC 9(08).
001600     05  TRANS-DATE-X REDEFINES TRANS-DATE.
001700         10  TRANS-DT-CC             PIC 9(02).
001800         10  TRANS-DT-YY             PIC 9(02).
001900         10  TRANS-DT-MM             PIC 9(02).
002000         10  TRANS-DT-DD             PIC 9(02).
002100     05  TRANS-ADMINISTERED-BY       PIC X(100).
002200     05  TRANS-REACTION-OBSERVED     PIC X(01).
002300         88  TRANS-REACTION-YES  VALUE "Y".
002400         88  TRANS-REACTION-NO   VALUE "N".
002500     05  TRANS-STATUS                PIC X(12).
002600         88  TRANS-SCHEDULED     VALUE "SCHEDULED   ".
002700         88  TRANS-IN-PROGRESS   VALUE "IN_PROGRESS ".
002800         88  TRANS-COMPLETED     VALUE "COMPLETED   ".
002900         88  TRANS-CANCELLED     VALUE "CANCELLED   ".
003000     05  FILLER                      PIC X(21).
