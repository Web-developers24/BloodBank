000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BLSTKINT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/94.
000700 DATE-COMPILED. 04/02/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*  CHANGE LOG                                                    *
001200*  04/02/94-JS  ORIGINAL WRITE-UP. READS THE DONATION LOG        *
001300*               BLDNUPDT WRITES AND TURNS EACH COMPLETED DONATION*
001400*               INTO A RECEIPT ON THE BLOOD-STOCK MASTER.        *
001500*  09/08/95-MM  STOCK MASTER IS NOW LOADED/REWRITTEN WHOLE, SAME  *
001600*               AS THE DONOR TABLE IN BLDNUPDT -- NO VSAM HERE    *
001700*               EITHER (SEE THAT PROGRAM'S 10/02/95 ENTRY).       *
001800*  11/19/96-MM  CALLS BLEXPDT FOR THE EXPIRY DATE INSTEAD OF      *
001900*               HARD-CODING SHELF LIFE HERE -- TWO SHOPS WERE     *
002000*               KEEPING THIS TABLE IN SYNC BY HAND AND DRIFTED    *
002100*               (REQUEST #2002).                                 *
002200*  01/27/99-KT  Y2K REVIEW -- ALL DATE FIELDS ARE CCYYMMDD.  NO   *
002300*               WINDOWING LOGIC NEEDED, CONFIRMED WITH QA.        *
002400******************************************************************
002500*  ONLY DONATION-COMPLETED RECORDS TURN INTO STOCK RECEIPTS --     *
002600*  SCHEDULED / IN-PROGRESS / CANCELLED / REJECTED LOG ROWS ARE    *
002700*  SKIPPED.  STOCK-ID IS A RUNNING SURROGATE ASSIGNED HERE --     *
002800*  THE STOCK MASTER HAS NO NATURAL KEY OF ITS OWN TO ASSIGN ONE   *
002900*  FROM, SAME AS DONATION-ID IS A SURROGATE IN BLDNUPDT.          *
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT SYSOUT
003900     ASSIGN TO UT-S-SYSOUT
004000       ORGANIZATION IS SEQUENTIAL.
004100
004200     SELECT DONTLOG
004300     ASSIGN TO UT-S-DONTLOG
004400       ACCESS MODE IS SEQUENTIAL
004500       FILE STATUS IS OFCODE.
004600
004700     SELECT STOCKMSTR
004800     ASSIGN TO UT-S-STOCKMST
004900       ACCESS MODE IS SEQUENTIAL
005000       FILE STATUS IS OFCODE.
005100
005200     SELECT STOCKMSTR-OUT
005300     ASSIGN TO UT-S-STOCKOUT
005400       ACCESS MODE IS SEQUENTIAL
005500       FILE STATUS IS OFCODE.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  SYSOUT
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 100 CHARACTERS
006300     BLOCK CONTAINS 0 RECORDS
006400     DATA RECORD IS SYSOUT-REC.
006500 01  SYSOUT-REC  PIC X(100).
006600
006700****** THE DONATION LOG -- WRITTEN BY BLDNUPDT, READ HERE ONE
006800****** RECORD AT A TIME, OLDEST FIRST.  APPEND-ONLY.
006900 FD  DONTLOG
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 80 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS DONATION-REC.
007500 COPY BBDONTR.
007600
007700****** CURRENT BLOOD-STOCK MASTER AS OF LAST RUN -- LOADED WHOLE
007800****** INTO THE STOCK TABLE BELOW AT 000-HOUSEKEEPING.
007900 FD  STOCKMSTR
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 200 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS STOCK-REC.
008500 COPY BBSTOCK.
008600
008700****** THE STOCK TABLE, EXISTING ROWS PLUS TODAY'S NEW RECEIPTS,
008800****** REWRITTEN WHOLE AT 999-CLEANUP.
008900 FD  STOCKMSTR-OUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 200 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS STOCK-OUT-REC.
009500 01  STOCK-OUT-REC                   PIC X(200).
009600
009700 WORKING-STORAGE SECTION.
009800
009900 01  FILE-STATUS-CODES.
010000     05  OFCODE                      PIC X(2).
010100         88 CODE-WRITE    VALUE SPACES.
010200
010300 01  STOCK-TABLE-AREA.
010400     05  STOCK-TABLE-ROW OCCURS 20000 TIMES
010500             INDEXED BY STOCK-IDX.
010600         10  TBL-STOCK-REC            PIC X(200).
010700
010800 01  TABLE-CTL.
010900     05  STOCK-TABLE-COUNT            PIC 9(07) COMP.
011000     05  MORE-MASTER-SW               PIC X(01) VALUE "Y".
011100         88  NO-MORE-MASTER  VALUE "N".
011200
011300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011400     05  RECORDS-READ                 PIC 9(9) COMP.
011500     05  RECEIPTS-POSTED              PIC 9(7) COMP.
011600     05  RECORDS-SKIPPED              PIC 9(7) COMP.
011700     05  WS-CALL-RET-CODE             PIC S9(04) COMP.
011800
011900 01  FLAGS-AND-SWITCHES.
012000     05  MORE-DATA-SW                 PIC X(01) VALUE "Y".
012100         88  NO-MORE-DATA  VALUE "N".
012200
012300 01  WS-TODAY                        PIC 9(08).
012400 01  STOCK-NBR-SEED                   PIC 9(09) VALUE ZERO.
012500
012600*    LOCAL COPY OF BLEXPDT'S LINKAGE RECORD.
012700 01  EXPDT-CALL-REC.
012800     05  EXPDT-COLLECTION-DATE        PIC 9(08).
012900     05  EXPDT-COMPONENT-TYPE         PIC X(12).
013000     05  EXPDT-EXPIRY-DATE            PIC 9(08).
013100
013200 COPY BBABEND.
013300
013400 PROCEDURE DIVISION.
013500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013600     PERFORM 100-MAINLINE THRU 100-EXIT
013700             UNTIL NO-MORE-DATA.
013800     PERFORM 999-CLEANUP THRU 999-EXIT.
013900     MOVE +0 TO RETURN-CODE.
014000     GOBACK.
014100
014200 000-HOUSEKEEPING.
014300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
014400     DISPLAY "******** BEGIN JOB BLSTKINT ********".
014500     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
014600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
014700     OPEN INPUT DONTLOG, STOCKMSTR.
014800     OPEN OUTPUT STOCKMSTR-OUT, SYSOUT.
014900     PERFORM 050-LOAD-STOCK-TABLE THRU 050-EXIT.
015000     PERFORM 900-READ-DONTLOG THRU 900-EXIT.
015100     IF NO-MORE-DATA
015200         MOVE "EMPTY DONATION LOG" TO ABEND-REASON
015300         GO TO 1000-ABEND-RTN.
015400 000-EXIT.
015500     EXIT.
015600
015700 050-LOAD-STOCK-TABLE.
015800     MOVE "050-LOAD-STOCK-TABLE" TO PARA-NAME.
015900     MOVE "Y" TO MORE-MASTER-SW.
016000     PERFORM 060-READ-STOCK-MSTR THRU 060-EXIT
016100             UNTIL NO-MORE-MASTER.
016200 050-EXIT.
016300     EXIT.
016400
016500 060-READ-STOCK-MSTR.
016600     READ STOCKMSTR
016700         AT END MOVE "N" TO MORE-MASTER-SW
016800         GO TO 060-EXIT
016900     END-READ.
017000     ADD 1 TO STOCK-TABLE-COUNT.
017100     MOVE STOCK-REC TO TBL-STOCK-REC(STOCK-TABLE-COUNT).
017200*    KEEP THE SEED AHEAD OF THE HIGHEST STOCK-ID ON HAND.
017300     IF STOCK-ID > STOCK-NBR-SEED
017400         MOVE STOCK-ID TO STOCK-NBR-SEED.
017500 060-EXIT.
017600     EXIT.
017700
017800 100-MAINLINE.
017900     MOVE "100-MAINLINE" TO PARA-NAME.
018000     IF DONATION-COMPLETED
018100         PERFORM 200-BUILD-STOCK-REC THRU 200-EXIT
018200         ADD 1 TO RECEIPTS-POSTED
018300     ELSE
018400         ADD 1 TO RECORDS-SKIPPED.
018500     PERFORM 900-READ-DONTLOG THRU 900-EXIT.
018600 100-EXIT.
018700     EXIT.
018800
018900 200-BUILD-STOCK-REC.                                             111996MM
019000     MOVE "200-BUILD-STOCK-REC" TO PARA-NAME.
019100     ADD 1 TO STOCK-TABLE-COUNT.
019200     ADD 1 TO STOCK-NBR-SEED.
019300
019400     MOVE SPACES TO TBL-STOCK-REC(STOCK-TABLE-COUNT).
019500     MOVE STOCK-NBR-SEED TO STOCK-ID.
019600     MOVE DONATION-BLOOD-GROUP TO STOCK-BLOOD-GROUP.
019700     MOVE DONATION-COMPONENT-TYPE TO STOCK-COMPONENT-TYPE.
019800     MOVE 1 TO STOCK-UNITS-AVAILABLE.
019900
020000     IF DONATION-VOLUME-ML = ZERO
020100         MOVE 450 TO STOCK-UNIT-VOLUME-ML
020200     ELSE
020300         MOVE DONATION-VOLUME-ML TO STOCK-UNIT-VOLUME-ML.
020400
020500     MOVE WS-TODAY TO STOCK-COLLECTION-DATE.
020600     MOVE SPACES TO STOCK-STORAGE-LOCATION.
020700     MOVE "AVAILABLE " TO STOCK-STATUS.
020800
020900     MOVE WS-TODAY TO EXPDT-COLLECTION-DATE.
021000     MOVE DONATION-COMPONENT-TYPE TO EXPDT-COMPONENT-TYPE.
021100     CALL "BLEXPDT" USING EXPDT-CALL-REC, WS-CALL-RET-CODE.
021200     MOVE EXPDT-EXPIRY-DATE TO STOCK-EXPIRY-DATE.
021300
021400     MOVE STOCK-REC TO TBL-STOCK-REC(STOCK-TABLE-COUNT).
021500 200-EXIT.
021600     EXIT.
021700
021800 800-CLOSE-FILES.
021900     MOVE "800-CLOSE-FILES" TO PARA-NAME.
022000     CLOSE DONTLOG, STOCKMSTR, STOCKMSTR-OUT, SYSOUT.
022100 800-EXIT.
022200     EXIT.
022300
022400 900-READ-DONTLOG.
022500     READ DONTLOG
022600         AT END MOVE "N" TO MORE-DATA-SW
022700         GO TO 900-EXIT
022800     END-READ.
022900     ADD +1 TO RECORDS-READ.
023000 900-EXIT.
023100     EXIT.
023200
023300 950-REWRITE-STOCK-MSTR.
023400     MOVE TBL-STOCK-REC(STOCK-IDX) TO STOCK-OUT-REC.
023500     WRITE STOCK-OUT-REC.
023600 950-EXIT.
023700     EXIT.
023800
023900 999-CLEANUP.
024000     MOVE "999-CLEANUP" TO PARA-NAME.
024100     PERFORM 950-REWRITE-STOCK-MSTR THRU 950-EXIT
024200         VARYING STOCK-IDX FROM 1 BY 1
024300         UNTIL STOCK-IDX > STOCK-TABLE-COUNT.
024400     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
024500
024600     DISPLAY "** DONATION LOG RECORDS READ **".
024700     DISPLAY RECORDS-READ.
024800     DISPLAY "** STOCK RECEIPTS POSTED **".
024900     DISPLAY RECEIPTS-POSTED.
025000     DISPLAY "** NON-COMPLETED RECORDS SKIPPED **".
025100     DISPLAY RECORDS-SKIPPED.
025200     DISPLAY "******** NORMAL END OF JOB BLSTKINT ********".
025300 999-EXIT.
025400     EXIT.
025500
025600 1000-ABEND-RTN.
025700     WRITE SYSOUT-REC FROM ABEND-REC.
025800     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
025900     DISPLAY "*** ABNORMAL END OF JOB - BLSTKINT ***" UPON CONSOLE.
026000     DIVIDE ZERO-VAL INTO ONE-VAL.
