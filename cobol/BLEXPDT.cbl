000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BLEXPDT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/05/94.
000700 DATE-COMPILED. 01/05/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG                                                    *
001100*  01/05/94-JS  ORIGINAL WRITE-UP. LINKAGE ONLY, NO FILES, ONE   *
001200*               ANSWER IN, ONE ANSWER OUT. DERIVES               *
001300*               STOCK-EXPIRY-DATE FROM THE UNIT'S COLLECTION DATE*
001400*               AND COMPONENT TYPE FOR BLSTKINT.                 *
001500*  06/14/96-MM  ADDED WBC (WHITE-CELL) SHELF LIFE -- LAB WAS      *
001600*               MANUALLY DATING THESE AND TWO CAME IN EXPIRED ON  *
001700*               ARRIVAL (REQUEST #2617).                         *
001800*  01/22/99-KT  Y2K REVIEW -- DATES PASSED THROUGH ARE CCYYMMDD,  *
001900*               NO WINDOWING DONE HERE.  NO CHANGE NEEDED.        *
002000******************************************************************
002100*  SHELF LIFE BY COMPONENT, IN DAYS FROM COLLECTION:              *
002200*      WHOLE_BLOOD ... 42      RBC ......... 42                  *
002300*      PLASMA ....... 365     PLATELETS ....  5                  *
002400*      WBC ...........  1                                        *
002500*  AN UNRECOGNIZED COMPONENT CODE FALLS BACK TO THE WHOLE_BLOOD   *
002600*  SHELF LIFE SO A BAD UPSTREAM CODE NEVER PRODUCES A ZERO OR     *
002700*  NEGATIVE EXPIRY WINDOW.                                        *
002800******************************************************************
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 INPUT-OUTPUT SECTION.
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800
003900 WORKING-STORAGE SECTION.
004000 01  MISC-FIELDS.
004100     05  WS-SHELF-DAYS              PIC 9(03) COMP.
004200     05  WS-CALL-RET-CODE           PIC S9(04) COMP.
004300
004400*    LOCAL COPY OF BLDATMTH'S LINKAGE RECORD.
004500 01  DATMTH-CALL-REC.
004600     05  DATMTH-FN-SW               PIC X.
004700     05  DATMTH-DATE-1              PIC 9(08).
004800     05  DATMTH-DATE-2              PIC 9(08).
004900     05  DATMTH-NBR-DAYS            PIC S9(05) COMP.
005000     05  DATMTH-RESULT-DATE         PIC 9(08).
005100
005200 LINKAGE SECTION.
005300 01  EXPDT-REC.
005400     05  EXPDT-COLLECTION-DATE      PIC 9(08).
005500     05  EXPDT-COMPONENT-TYPE       PIC X(12).
005600     05  EXPDT-EXPIRY-DATE          PIC 9(08).
005700
005800 01  RETURN-CD                      PIC 9(4) COMP.
005900
006000 PROCEDURE DIVISION USING EXPDT-REC, RETURN-CD.
006100     EVALUATE TRUE
006200         WHEN EXPDT-COMPONENT-TYPE = "RBC         "
006300             MOVE 42 TO WS-SHELF-DAYS
006400         WHEN EXPDT-COMPONENT-TYPE = "PLASMA      "
006500             MOVE 365 TO WS-SHELF-DAYS
006600         WHEN EXPDT-COMPONENT-TYPE = "PLATELETS   "
006700             MOVE 5 TO WS-SHELF-DAYS
006800         WHEN EXPDT-COMPONENT-TYPE = "WBC         "               061496MM
006900             MOVE 1 TO WS-SHELF-DAYS                              061496MM
007000         WHEN OTHER
007100             MOVE 42 TO WS-SHELF-DAYS
007200     END-EVALUATE.
007300
007400     MOVE "D" TO DATMTH-FN-SW.
007500     MOVE EXPDT-COLLECTION-DATE TO DATMTH-DATE-1.
007600     MOVE WS-SHELF-DAYS TO DATMTH-NBR-DAYS.
007700     CALL "BLDATMTH" USING DATMTH-CALL-REC, WS-CALL-RET-CODE.
007800     MOVE DATMTH-RESULT-DATE TO EXPDT-EXPIRY-DATE.
007900
008000     MOVE ZERO TO RETURN-CD.
008100     GOBACK.
