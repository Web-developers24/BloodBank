000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  BLDNEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 03/11/94.
000600 DATE-COMPILED. 03/11/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS A DAILY DONATION-INTAKE TRANSACTION
001300*          FILE PRODUCED BY DATA ENTRY OPERATORS AT THE COLLECTION
001400*          DESK SCREENS.
001500*
001600*          IT CONTAINS A SINGLE RECORD FOR EVERY DONOR PRESENTING
001700*          FOR A DONATION THAT DAY.
001800*
001900*          THE PROGRAM EDITS EACH RECORD AGAINST THE DONOR MASTER
002000*          AND THE SIMPLIFIED ELIGIBILITY GATE, BALANCES FINAL
002100*          RECORDS-READ VERSUS A TRAILER REC, AND WRITES A "GOOD"
002200*          DONATION-INTAKE OUTPUT FILE FOR BLDNUPDT TO POST.
002300*
002400******************************************************************
002500*  CHANGE LOG                                                    *
002600*  03/11/94-JS  ORIGINAL WRITE-UP. TRAILER-BALANCED QSAM EDIT    *
002700*               STEP AHEAD OF THE ACTUAL MASTER UPDATE IN        *
002800*               BLDNUPDT -- CATCHES BAD DATA BEFORE IT EVER      *
002900*               TOUCHES THE DONOR MASTER.                        *
003000*  09/30/95-MM  ADDED THE 90-DAY COOLDOWN EDIT -- QA FOUND DONORS *
003100*               BEING RE-ENTERED THE SAME WEEK ON A RE-KEYED      *
003200*               TRANSACTION (REQUEST #1180).                     *
003300*  02/02/97-MM  CONDITION LIST ON THE INTAKE SCREEN IS FREE-TEXT; *
003400*               UPPER-CASE AND UNDERSCORE IT HERE SO BLELIGCK'S   *
003500*               TABLE SEARCH (CALLED LATER, FROM BLDNUPDT) NEVER  *
003600*               MISSES A MATCH ON CASE OR EMBEDDED BLANKS.        *
003700*  01/27/99-KT  Y2K REVIEW -- ALL DATE FIELDS ARE CCYYMMDD.  NO   *
003800*               WINDOWING LOGIC NEEDED, CONFIRMED WITH QA.        *
003900******************************************************************
004000
004100         INPUT FILE              -   BB0001.DONTRAN
004200
004300         DONOR MASTER FILE       -   BB0001.DONMSTR
004400
004500         INPUT ERROR FILE        -   BB0001.DONERR
004600
004700         OUTPUT FILE PRODUCED    -   BB0001.DONEDIT
004800
004900         DUMP FILE               -   SYSOUT
005000
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SYSOUT
005900     ASSIGN TO UT-S-SYSOUT
006000       ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT DONTRAN
006300     ASSIGN TO UT-S-DONTRAN
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS OFCODE.
006600
006700     SELECT DONEDIT
006800     ASSIGN TO UT-S-DONEDIT
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS OFCODE.
007100
007200     SELECT DONERR
007300     ASSIGN TO UT-S-DONERR
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS OFCODE.
007600
007700     SELECT DONMSTR
007800     ASSIGN TO UT-S-DONMSTR
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS OFCODE.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SYSOUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 100 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS SYSOUT-REC.
009000 01  SYSOUT-REC  PIC X(100).
009100
009200****** THIS FILE IS PASSED IN FROM THE COLLECTION-DESK INTAKE
009300****** SCREENS.  IT CONSISTS OF ALL DONATION TRANSACTIONS ENTERED.
009400****** THERE ARE TWO RECORD FORMATS -- DETAIL AND TRAILER RECS.
009500****** OUT OF BALANCE CONDITIONS SHOULD CAUSE THE JOB TO ABEND.
009600 FD  DONTRAN
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 160 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS DONATION-INTAKE-REC-DATA.
010200 01  DONATION-INTAKE-REC-DATA PIC X(160).
010300
010400****** THIS FILE IS WRITTEN FOR ALL INTAKE RECORDS THAT PASS
010500****** THE PROGRAM'S EDIT ROUTINES.  THE TRAILER RECORD CARRIES
010600****** THE RECORD COUNT ON TO BLDNUPDT.
010700 FD  DONEDIT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 160 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS DONATION-INTAKE-REC-EDIT.
011300 01  DONATION-INTAKE-REC-EDIT PIC X(160).
011400
011500 FD  DONERR
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 200 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS DONATION-INTAKE-REC-ERR.
012100 01  DONATION-INTAKE-REC-ERR.
012200     05  ERR-MSG                     PIC X(40).
012300     05  REST-OF-REC                 PIC X(160).
012400
012500 FD  DONMSTR
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 500 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS DONOR-REC.
013100 COPY BBDONOR.
013200
013300 WORKING-STORAGE SECTION.
013400
013500 01  FILE-STATUS-CODES.
013600     05  OFCODE                  PIC X(2).
013700         88 CODE-WRITE    VALUE SPACES.
013800
013900****** LAYOUT OF THE DETAIL TRANSACTION COMING OFF DONTRAN.
014000 01  DONATION-INTAKE-REC.
014100     05  TXN-RECORD-TYPE             PIC X(01).
014200         88  TRAILER-REC  VALUE "T".
014300         88  DETAIL-REC   VALUE "D".
014400     05  TXN-DONOR-ID                PIC 9(09).
014500     05  TXN-WEIGHT-KG               PIC 9(03)V9(1).
014600     05  TXN-HEIGHT-CM               PIC 9(03).
014700     05  TXN-HEMOGLOBIN              PIC 9(02)V9(1).
014800     05  TXN-COMPONENT-TYPE          PIC X(12).
014900     05  TXN-CONDITION-COUNT         PIC 9(02).
015000     05  TXN-CONDITION OCCURS 5 TIMES
015100                                     PIC X(20).
015200     05  FILLER                      PIC X(07).
015300
015400 01  WS-TRAILER-REC.
015500     05  FILLER                      PIC X(01).
015600     05  IN-RECORD-COUNT             PIC 9(09).
015700     05  FILLER                      PIC X(150).
015800
015900****** WHOLE-FILE TABLE LOAD OF THE DONOR MASTER.  DONMSTR IS
016000****** FLAT SEQUENTIAL -- NO VSAM RANDOM ACCESS ON THIS BOX --
016100****** SO A MATCH IS FOUND BY SEARCHING THE TABLE IN MEMORY
016200****** RATHER THAN BY READING THE FILE WITH A KEY.
016300 01  DONOR-TABLE-AREA.
016400     05  DONOR-TABLE-ROW OCCURS 20000 TIMES
016500             INDEXED BY DONOR-IDX.
016600         10  TBL-DONOR-REC           PIC X(500).
016700
016800 01  TABLE-CTL.
016900     05  DONOR-TABLE-COUNT           PIC 9(07) COMP.
017000     05  MORE-MASTER-SW              PIC X(01) VALUE "Y".
017100         88  NO-MORE-MASTER  VALUE "N".
017200
017300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
017400     05  RECORDS-WRITTEN             PIC 9(7) COMP.
017500     05  RECORDS-IN-ERROR            PIC 9(7) COMP.
017600     05  RECORDS-READ                PIC 9(9) COMP.
017700     05  WS-SUB                      PIC 9(02) COMP.
017800
017900 01  FLAGS-AND-SWITCHES.
018000     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
018100         88  NO-MORE-DATA  VALUE "N".
018200     05  ERROR-FOUND-SW              PIC X(01) VALUE "Y".
018300         88  RECORD-ERROR-FOUND  VALUE "Y".
018400         88  VALID-RECORD        VALUE "N".
018500     05  DONOR-FOUND-SW              PIC X(01) VALUE "N".
018600         88  DONOR-WAS-FOUND  VALUE "Y".
018700
018800 01  WS-TODAY                       PIC 9(08).
018900 01  WS-COOLDOWN-DATE                PIC 9(08).
019000 01  WS-CALL-RET-CODE                PIC S9(04) COMP.
019100
019200*    LOCAL COPY OF BLDATMTH'S LINKAGE RECORD.
019300 01  DATMTH-CALL-REC.
019400     05  DATMTH-FN-SW                PIC X.
019500     05  DATMTH-DATE-1               PIC 9(08).
019600     05  DATMTH-DATE-2               PIC 9(08).
019700     05  DATMTH-NBR-DAYS             PIC S9(05) COMP.
019800     05  DATMTH-RESULT-DATE          PIC 9(08).
019900
020000 COPY BBABEND.
020100
020200 PROCEDURE DIVISION.
020300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020400     PERFORM 100-MAINLINE THRU 100-EXIT
020500             UNTIL NO-MORE-DATA OR TRAILER-REC.
020600     PERFORM 999-CLEANUP THRU 999-EXIT.
020700     MOVE +0 TO RETURN-CODE.
020800     GOBACK.
020900
021000 000-HOUSEKEEPING.
021100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021200     DISPLAY "******** BEGIN JOB BLDNEDIT ********".
021300     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
021400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
021500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021600     PERFORM 050-LOAD-DONOR-TABLE THRU 050-EXIT.
021700     PERFORM 900-READ-DONTRAN THRU 900-EXIT.
021800     IF NO-MORE-DATA
021900         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
022000         GO TO 1000-ABEND-RTN.
022100 000-EXIT.
022200     EXIT.
022300
022400 050-LOAD-DONOR-TABLE.
022500     MOVE ZERO TO DONOR-TABLE-COUNT.
022600     PERFORM 060-READ-DONOR-MSTR THRU 060-EXIT
022700         UNTIL NO-MORE-MASTER.
022800 050-EXIT.
022900     EXIT.
023000
023100 060-READ-DONOR-MSTR.
023200     READ DONMSTR INTO TBL-DONOR-REC(DONOR-TABLE-COUNT + 1)
023300         AT END
023400             MOVE "N" TO MORE-MASTER-SW
023500             GO TO 060-EXIT
023600     END-READ.
023700     ADD 1 TO DONOR-TABLE-COUNT.
023800 060-EXIT.
023900     EXIT.
024000
024100 100-MAINLINE.
024200     MOVE "100-MAINLINE" TO PARA-NAME.
024300     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
024400
024500     IF RECORD-ERROR-FOUND
024600         ADD +1 TO RECORDS-IN-ERROR
024700         PERFORM 710-WRITE-DONERR THRU 710-EXIT
024800     ELSE
024900         ADD +1 TO RECORDS-WRITTEN
025000         PERFORM 700-WRITE-DONEDIT THRU 700-EXIT.
025100     PERFORM 900-READ-DONTRAN THRU 900-EXIT.
025200 100-EXIT.
025300     EXIT.
025400
025500 300-FIELD-EDITS.
025600     MOVE "N" TO ERROR-FOUND-SW.
025700     MOVE "300-FIELD-EDITS" TO PARA-NAME.
025800
025900     IF TXN-DONOR-ID NOT NUMERIC
026000        MOVE "*** NON-NUMERIC DONOR-ID" TO ERR-MSG
026100        MOVE "Y" TO ERROR-FOUND-SW
026200        GO TO 300-EXIT.
026300
026400     IF TXN-WEIGHT-KG NOT NUMERIC
026500        MOVE "*** INVALID WEIGHT-KG" TO ERR-MSG
026600        MOVE "Y" TO ERROR-FOUND-SW
026700        GO TO 300-EXIT.
026800
026900     IF TXN-HEMOGLOBIN NOT NUMERIC
027000        MOVE "*** INVALID HEMOGLOBIN" TO ERR-MSG
027100        MOVE "Y" TO ERROR-FOUND-SW
027200        GO TO 300-EXIT.
027300
027400     PERFORM 350-UPPERCASE-CONDITIONS THRU 350-EXIT
027500         VARYING WS-SUB FROM 1 BY 1
027600         UNTIL WS-SUB > TXN-CONDITION-COUNT.
027700
027800     PERFORM 400-MASTER-EDITS THRU 400-EXIT.
027900 300-EXIT.
028000     EXIT.
028100
028200 350-UPPERCASE-CONDITIONS.                                        020297MM
028300*    INTAKE SCREEN IS FREE-TEXT -- FORCE UPPER CASE AND TURN
028400*    EMBEDDED SPACES INTO UNDERSCORES SO BLELIGCK'S TABLE SEARCH
028500*    (CALLED FROM BLDNUPDT) ALWAYS HAS A CLEAN KEY TO MATCH ON.
028600     INSPECT TXN-CONDITION(WS-SUB)
028700         CONVERTING "abcdefghijklmnopqrstuvwxyz"
028800                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
028900     INSPECT TXN-CONDITION(WS-SUB)
029000         REPLACING ALL SPACE BY "_"
029100         BEFORE INITIAL "  ".
029200 350-EXIT.
029300     EXIT.
029400
029500 400-MASTER-EDITS.
029600     MOVE "400-MASTER-EDITS" TO PARA-NAME.
029700     MOVE "N" TO DONOR-FOUND-SW.
029800     PERFORM 450-SEARCH-DONOR-TABLE THRU 450-EXIT.
029900
030000     IF NOT DONOR-WAS-FOUND
030100        MOVE "*** DONOR NOT FOUND ON MASTER FILE" TO ERR-MSG
030200        MOVE "Y" TO ERROR-FOUND-SW
030300        GO TO 400-EXIT.
030400
030500     IF VALID-RECORD
030600        PERFORM 500-SIMPLIFIED-GATE THRU 500-EXIT.
030700 400-EXIT.
030800     EXIT.
030900
031000 450-SEARCH-DONOR-TABLE.
031100     SET DONOR-IDX TO 1.
031200     SEARCH DONOR-TABLE-ROW
031300         AT END
031400             CONTINUE
031500         WHEN DONOR-ID OF DONOR-REC IN TBL-DONOR-REC(DONOR-IDX)
031600                  = TXN-DONOR-ID
031700             MOVE "Y" TO DONOR-FOUND-SW
031800     END-SEARCH.
031900 450-EXIT.
032000     EXIT.
032100
032200******************************************************************
032300*    500-SIMPLIFIED-GATE -- THE DONOR-SERVICE "RECORD DONATION"   *
032400*    ELIGIBILITY GATE.  THIS IS DELIBERATELY NOT THE SAME CHECK   *
032500*    AS BLELIGCK -- IT RETURNS ONE REASON AND STOPS, WHERE        *
032600*    BLELIGCK ACCUMULATES EVERYTHING.  DO NOT "SIMPLIFY" BLELIGCK *
032700*    TO MATCH THIS OR COLLAPSE THE TWO -- THE COUNTER-STAFF       *
032800*    SCREEN ONLY WANTS A YES/NO, THE FULL REVIEW SCREEN WANTS     *
032900*    EVERY REASON, AND THEY STAY TWO SEPARATE PARAGRAPHS.         *
033000******************************************************************
033100 500-SIMPLIFIED-GATE.
033200     MOVE "500-SIMPLIFIED-GATE" TO PARA-NAME.
033300
033400     IF DONOR-NOT-ELIGIBLE-FLAG OF DONOR-REC
033500                 IN TBL-DONOR-REC(DONOR-IDX)
033600        MOVE "*** DONOR IS MARKED AS INELIGIBLE" TO ERR-MSG
033700        MOVE "Y" TO ERROR-FOUND-SW
033800        GO TO 500-EXIT.
033900
034000     IF DONOR-DOB OF DONOR-REC IN TBL-DONOR-REC(DONOR-IDX)
034100                 NOT = ZERO
034200         MOVE "A" TO DATMTH-FN-SW
034300         MOVE DONOR-DOB OF DONOR-REC IN TBL-DONOR-REC(DONOR-IDX)
034400                 TO DATMTH-DATE-1
034500         MOVE WS-TODAY TO DATMTH-DATE-2
034600         CALL "BLDATMTH" USING DATMTH-CALL-REC, WS-CALL-RET-CODE
034700
034800         IF DATMTH-NBR-DAYS < 18
034900            MOVE "*** DONOR MUST BE AT LEAST 18" TO ERR-MSG
035000            MOVE "Y" TO ERROR-FOUND-SW
035100            GO TO 500-EXIT
035200         END-IF
035300         IF DATMTH-NBR-DAYS > 65
035400            MOVE "*** DONOR MUST BE 65 OR YOUNGER" TO ERR-MSG
035500            MOVE "Y" TO ERROR-FOUND-SW
035600            GO TO 500-EXIT
035700         END-IF
035800     END-IF.
035900
036000     IF TXN-WEIGHT-KG < 50.0
036100        MOVE "*** DONOR MUST WEIGH AT LEAST 50 KG" TO ERR-MSG
036200        MOVE "Y" TO ERROR-FOUND-SW
036300        GO TO 500-EXIT.
036400
036500     IF DONOR-LAST-DONATION-DATE OF DONOR-REC
036600                 IN TBL-DONOR-REC(DONOR-IDX) NOT = ZERO
036700         MOVE "D" TO DATMTH-FN-SW
036800         MOVE DONOR-LAST-DONATION-DATE OF DONOR-REC
036900                 IN TBL-DONOR-REC(DONOR-IDX) TO DATMTH-DATE-1
037000         MOVE 90 TO DATMTH-NBR-DAYS                               093095MM
037100         CALL "BLDATMTH" USING DATMTH-CALL-REC, WS-CALL-RET-CODE
037200         MOVE DATMTH-RESULT-DATE TO WS-COOLDOWN-DATE
037300
037400         IF WS-TODAY < WS-COOLDOWN-DATE
037500            MOVE "*** 90-DAY DONATION COOLDOWN NOT MET" TO ERR-MSG093095MM
037600            MOVE "Y" TO ERROR-FOUND-SW
037700            GO TO 500-EXIT
037800         END-IF
037900     END-IF.
038000 500-EXIT.
038100     EXIT.
038200
038300 700-WRITE-DONEDIT.
038400     WRITE DONATION-INTAKE-REC-EDIT FROM DONATION-INTAKE-REC.
038500 700-EXIT.
038600     EXIT.
038700
038800 710-WRITE-DONERR.
038900     MOVE DONATION-INTAKE-REC TO REST-OF-REC.
039000     WRITE DONATION-INTAKE-REC-ERR.
039100 710-EXIT.
039200     EXIT.
039300
039400 800-OPEN-FILES.
039500     MOVE "800-OPEN-FILES" TO PARA-NAME.
039600     OPEN INPUT DONTRAN, DONMSTR.
039700     OPEN OUTPUT DONEDIT, SYSOUT, DONERR.
039800 800-EXIT.
039900     EXIT.
040000
040100 850-CLOSE-FILES.
040200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
040300     CLOSE DONTRAN, DONMSTR, DONEDIT, SYSOUT, DONERR.
040400 850-EXIT.
040500     EXIT.
040600
040700 900-READ-DONTRAN.
040800     READ DONTRAN INTO DONATION-INTAKE-REC
040900         AT END MOVE "N" TO MORE-DATA-SW
041000         GO TO 900-EXIT
041100     END-READ.
041200     MOVE "N" TO ERROR-FOUND-SW.
041300     ADD +1 TO RECORDS-READ.
041400 900-EXIT.
041500     EXIT.
041600
041700 999-CLEANUP.
041800     MOVE "999-CLEANUP" TO PARA-NAME.
041900     IF NOT TRAILER-REC
042000         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
042100         GO TO 1000-ABEND-RTN.
042200
042300     MOVE DONATION-INTAKE-REC-DATA TO WS-TRAILER-REC.
042400     ADD +1 TO RECORDS-WRITTEN.
042500     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
042600         MOVE "** INVALID FILE - RECORDS OUT OF BALANCE"
042700                               TO ABEND-REASON
042800         MOVE RECORDS-READ     TO ACTUAL-VAL
042900         MOVE IN-RECORD-COUNT  TO EXPECTED-VAL
043000         GO TO 1000-ABEND-RTN.
043100
043200     MOVE "T" TO TXN-RECORD-TYPE.
043300     MOVE RECORDS-WRITTEN TO IN-RECORD-COUNT.
043400     WRITE DONATION-INTAKE-REC-EDIT FROM WS-TRAILER-REC.
043500
043600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
043700
043800     DISPLAY "** RECORDS READ **".
043900     DISPLAY RECORDS-READ.
044000     DISPLAY "** RECORDS WRITTEN **".
044100     DISPLAY RECORDS-WRITTEN.
044200     DISPLAY "** ERROR RECORDS FOUND **".
044300     DISPLAY RECORDS-IN-ERROR.
044400     DISPLAY "******** NORMAL END OF JOB BLDNEDIT ********".
044500 999-EXIT.
044600     EXIT.
044700
044800 1000-ABEND-RTN.
044900     WRITE SYSOUT-REC FROM ABEND-REC.
045000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
045100     DISPLAY "*** ABNORMAL END OF JOB - BLDNEDIT ***" UPON CONSOLE.
045200     DIVIDE ZERO-VAL INTO ONE-VAL.
